000100*==============================================================
000200*  CADUSR.CPY  --  LEIAUTE DO ARQUIVO DE VINCULO USUARIO X
000300*  DEPARTAMENTO.  VEM CLASSIFICADO POR USUARIO (QUEBRA DE
000400*  CONTROLE NO DY7020).  UM USUARIO PODE APARECER EM VARIAS
000500*  LINHAS, UMA POR DEPARTAMENTO EM QUE ATUA.
000600*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
000700*==============================================================
000800 01  REG-USR.
000900     03  UA-USUARIO            PIC  X(08).
001000     03  UA-USUARIO-NOME       PIC  X(30).
001100     03  UA-DEPARTO            PIC  X(08).
001200     03  FILLER                PIC  X(01).
