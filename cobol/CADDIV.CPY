000100*==============================================================
000200*  CADDIV.CPY  --  LEIAUTE DO ARQUIVO DE SAIDA DE PONTUACAO DE
000300*  DIVISAO.  UM REGISTRO POR DIVISAO, GERADO NA QUEBRA DE
000400*  DIVISAO DO LOTE DE CALCULO (DY7010) A PARTIR DA MEDIA SIMPLES
000500*  DOS DEPARTAMENTOS QUE A COMPOEM.  NAO TEM NOTA AUTOMATICA
000600*  PROPRIA -- SO O DEPARTAMENTO CALCULA NOTA AUTOMATICA.
000700*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
000800*==============================================================
000900 01  REG-DIV.
001000     03  DIV-ID                PIC  X(08).
001100     03  DIV-NOME              PIC  X(30).
001200     03  DIV-SCORE-FINAL       PIC  S9(01)V9(02).
001300     03  DIV-SCF-RED  REDEFINES DIV-SCORE-FINAL.
001400         05  DIV-SCF-INTEIRO   PIC  S9(01).
001500         05  DIV-SCF-DECIMAL   PIC  9(02).
001600     03  DIV-NIVEL             PIC  X(20).
001700     03  DIV-PERCENT           PIC  9(03)V9(01).
001800     03  FILLER                PIC  X(04).
