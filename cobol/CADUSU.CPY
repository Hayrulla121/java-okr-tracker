000100*==============================================================
000200*  CADUSU.CPY  --  LEIAUTE DO ARQUIVO DE SAIDA DE PONTUACAO DE
000300*  USUARIO.  UM REGISTRO POR USUARIO, GERADO NO LOTE DE NOTA
000400*  GERAL (DY7020) A PARTIR DA MEDIA DAS NOTAS FINAIS DOS
000500*  DEPARTAMENTOS A QUE O USUARIO ESTA VINCULADO EM CADUSR.
000600*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
000700*==============================================================
000800 01  REG-USU.
000900     03  USU-ID                PIC  X(08).
001000     03  USU-NOME              PIC  X(30).
001100     03  USU-SCORE-FINAL       PIC  S9(01)V9(02).
001200     03  USU-SCF-RED  REDEFINES USU-SCORE-FINAL.
001300         05  USU-SCF-INTEIRO   PIC  S9(01).
001400         05  USU-SCF-DECIMAL   PIC  9(02).
001500     03  USU-NIVEL             PIC  X(20).
001600     03  USU-PERCENT           PIC  9(03)V9(01).
001700     03  FILLER                PIC  X(04).
