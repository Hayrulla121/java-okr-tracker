000100*==============================================================
000200*  CADNVL.CPY  --  LEIAUTE DO ARQUIVO DE NIVEIS DE PONTUACAO
000300*  (CONFIGURACAO).  UM REGISTRO POR NIVEL DE DESEMPENHO, NA
000400*  ORDEM EM QUE FOREM LIDOS (NAO PRECISA VIR EM ORDEM DE VALOR).
000500*  SE O ARQUIVO VIER VAZIO, O PROGRAMA ASSUME OS 5 NIVEIS
000600*  PADRAO -- VEJA CADNVD.CPY.
000700*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
000800*==============================================================
000900 01  REG-NVL.
001000     03  NVL-NOME              PIC  X(20).
001100     03  NVL-VALOR             PIC  S9(01)V9(04).
001200     03  NVL-COR               PIC  X(07).
001300     03  NVL-ORDEM             PIC  9(02).
001400     03  FILLER                PIC  X(06).
