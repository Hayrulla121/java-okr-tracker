000100*==============================================================
000200*  CADKRS.CPY  --  LEIAUTE DO ARQUIVO DE RESULTADOS-CHAVE (KR).
000300*  ARQUIVO PRINCIPAL DO LOTE, VEM CLASSIFICADO POR DIVISAO,
000400*  DEPARTAMENTO E OBJETIVO (QUEBRAS DE CONTROLE NESSA ORDEM).
000500*  KR-VLR-ATUAL TRAZ TEXTO NUMERICO PARA METAS H/L E UMA LETRA
000600*  DE CONCEITO (A A E) PARA METAS QUALITATIVAS -- POR ISSO O
000700*  REDEFINES KR-ATU-RED, PARA ENXERGAR O PRIMEIRO CARACTERE
000800*  ISOLADO SEM PRECISAR DE REFERENCE MODIFICATION EM TODO PONTO
000900*  DO PROGRAMA.
001000*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
001100*==============================================================
001200 01  REG-KRS.
001300     03  KR-DIVISAO            PIC  X(08).
001400     03  KR-DEPARTO            PIC  X(08).
001500     03  KR-DEPARTO-NOME       PIC  X(30).
001600     03  KR-OBJETIVO           PIC  X(08).
001700     03  KR-OBJETIVO-NOME      PIC  X(30).
001800     03  KR-OBJETIVO-PESO      PIC  9(03).
001900     03  KR-NOME               PIC  X(40).
002000     03  KR-TIPO-METRICA       PIC  X(01).
002100         88  KR-METRICA-MAIOR       VALUE  "H".
002200         88  KR-METRICA-MENOR       VALUE  "L".
002300         88  KR-METRICA-QUALIT      VALUE  "Q".
002400     03  KR-UNIDADE            PIC  X(10).
002500     03  KR-PESO               PIC  9(03).
002600     03  KR-LIM-BELOW          PIC  S9(07)V9(02).
002700     03  KR-LIM-MEETS          PIC  S9(07)V9(02).
002800     03  KR-LIM-GOOD           PIC  S9(07)V9(02).
002900     03  KR-LIM-VGOOD          PIC  S9(07)V9(02).
003000     03  KR-LIM-EXCEPT         PIC  S9(07)V9(02).
003100     03  KR-VLR-ATUAL          PIC  X(12).
003200     03  KR-ATU-RED  REDEFINES KR-VLR-ATUAL.
003300         05  KR-ATU-CONCEITO   PIC  X(01).
003400         05  FILLER            PIC  X(11).
003500     03  FILLER                PIC  X(57).
