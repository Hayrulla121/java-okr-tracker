000100 IDENTIFICATION  DIVISION.
000200*==============================================================
000300*  DY7020  --  LOTE DE NOTA GERAL DO USUARIO.  RODA DEPOIS DE
000400*  DY7010 (QUE GRAVA DEPSAI COM A NOTA FINAL DE CADA DEPARTA-
000500*  MENTO).  LE O VINCULO USUARIO X DEPARTAMENTO (USRENT), JA
000600*  CLASSIFICADO POR USUARIO, E TIRA A MEDIA SIMPLES DA NOTA
000700*  FINAL DOS DEPARTAMENTOS EM QUE O USUARIO ATUA.  A NOTA FINAL
000800*  DE CADA DEPARTAMENTO E BUSCADA NUMA TABELA EM MEMORIA
000900*  CARREGADA DE DEPENT (SAIDA DE DY7010) NO INICIO DO LOTE.
001000*==============================================================
001100 PROGRAM-ID.     DY7020.
001200 AUTHOR.         E.SANTANA.
001300 INSTALLATION.   GERENCIA DE METODOS - SISTEMA DE METAS OKR.
001400 DATE-WRITTEN.   11/03/1996.
001500 DATE-COMPILED.
001600 SECURITY.       USO INTERNO - GERENCIA DE METODOS.
001700
001800*----------------------------------------------------------------
001900*  HISTORICO DE ALTERACOES
002000*----------------------------------------------------------------
002100*  11/03/1996  ESA  REQ-96-0031   VERSAO ORIGINAL.
002200*  09/09/1996  JCV  REQ-96-0140   PASSOU A IGNORAR VINCULO PARA
002300*                                 DEPARTAMENTO NAO ENCONTRADO EM
002400*                                 DEPENT (EM VEZ DE ENTRAR COM
002500*                                 NOTA ZERO NA MEDIA).
002600*  11/12/1998  MFR  Y2K-98-011    REVISAO Y2K -- ROTINA NAO
002700*                                 MANIPULA DATA. SEM IMPACTO.
002800*  17/02/2000  MFR  REQ-2000-004  TABELA DE NIVEIS PASSOU A VIR
002900*                                 DE ARQUIVO COM OS 5 PADRAO
003000*                                 COMO RESERVA, IGUAL A DY7010.
003100*  19/05/2011  RPA  REQ-2011-033  TABELA DE DEPARTAMENTOS EM
003200*                                 MEMORIA AMPLIADA DE 500 PARA
003300*                                 2000 LINHAS.
003350*  10/08/2026  RPA  REQ-2026-046  ROT-USR0-21 SO EXCLUIA DA MEDIA
003360*                                 O VINCULO PARA DEPARTAMENTO NAO
003370*                                 ENCONTRADO EM DEPENT -- SE O
003380*                                 DEPARTAMENTO EXISTIA MAS TINHA
003390*                                 NOTA ZERO (SEM OBJETIVO FECHADO),
003395*                                 ENTRAVA NA SOMA E PUXAVA A MEDIA
003396*                                 PARA BAIXO.  PASSOU A EXCLUIR
003397*                                 TAMBEM O DEPARTAMENTO COM NOTA
003398*                                 ZERO, IGUAL A REGRA DE NEGOCIO.
003400*----------------------------------------------------------------
003500
003600 ENVIRONMENT     DIVISION.
003700 CONFIGURATION   SECTION.
003800 SPECIAL-NAMES.  C01              IS  TOP-OF-FORM
003900                  CLASS  CLS-ALFA  IS  "A"  THRU  "Z"
004000                  SWITCH UPSI-0    IS  SW-DEBUG-7020
004100                          ON  STATUS  IS  SW-DEBUG-LIGADO
004200                          OFF STATUS  IS  SW-DEBUG-DESLIGADO.
004300 FILE-CONTROL.
004400
004500     SELECT      NVLENT        ASSIGN  TO  NVLENT
004600                 ORGANIZATION  IS  LINE  SEQUENTIAL
004700                 FILE          STATUS  IS  FST-NVL.
004800
004900     SELECT      DEPENT        ASSIGN  TO  DEPENT
005000                 ORGANIZATION  IS  LINE  SEQUENTIAL
005100                 FILE          STATUS  IS  FST-DEP.
005200
005300     SELECT      USRENT        ASSIGN  TO  USRENT
005400                 ORGANIZATION  IS  LINE  SEQUENTIAL
005500                 FILE          STATUS  IS  FST-USR.
005600
005700     SELECT      USUSAI        ASSIGN  TO  USUSAI
005800                 ORGANIZATION  IS  LINE  SEQUENTIAL
005900                 FILE          STATUS  IS  FST-USU.
006000
006100 DATA            DIVISION.
006200 FILE            SECTION.
006300
006400 FD  NVLENT.
006500 COPY  CADNVL.CPY.
006600
006700 FD  DEPENT.
006800 COPY  CADDEP.CPY.
006900
007000 FD  USRENT.
007100 COPY  CADUSR.CPY.
007200
007300 FD  USUSAI.
007400 COPY  CADUSU.CPY.
007500
007600 WORKING-STORAGE SECTION.
007700
007800 77  IDX-DEP                       PIC  9(04)  COMP.
007900
008000 COPY  CADNVD.CPY.
008100
008200 01  AUXILIARES.
008300     03  FST-NVL               PIC  X(02).
008400     03  FST-DEP               PIC  X(02).
008500     03  FST-USR               PIC  X(02).
008600     03  FST-USU               PIC  X(02).
008700
008800     03  SW-EOF-NVL            PIC  9(01)  COMP.
008900         88  FIM-NVL               VALUE  1.
009000         88  NAO-FIM-NVL           VALUE  0.
009100     03  SW-EOF-USR            PIC  9(01)  COMP.
009200         88  FIM-USR               VALUE  1.
009300         88  NAO-FIM-USR           VALUE  0.
009400
009500     03  QTD-USR-LID           PIC  9(06)  COMP.
009600     03  QTD-USU-GRV           PIC  9(06)  COMP.
009700     03  WS-ACHOU-DEP          PIC  9(01)  COMP.
009800         88  DEP-ACHADO            VALUE  1.
009900         88  DEP-NAO-ACHADO        VALUE  0.
010000     03  FILLER                PIC  X(04).
010100
010200*--------------------------------------------------------------
010300*  TABELA DE NOTAS FINAIS DE DEPARTAMENTO, CARREGADA DE DEPENT
010400*  UMA UNICA VEZ E VARRIDA LINEARMENTE A CADA LINHA DE USRENT --
010500*  MESMA TECNICA DE TAB-LCT EM DY1430.
010600*--------------------------------------------------------------
010700 01  TAB-DEP.
010800     03  QTD-DEP               PIC  9(04)  COMP.
010900     03  LIN-DEP               OCCURS  2000  TIMES.
011000         05  ID-DEP-TAB        PIC  X(08).
011100         05  FNL-DEP-TAB       PIC  S9(01)V9(02).
011200     03  FILLER                PIC  X(04).
011300
011400 01  CHV-ANT-USR.
011500     03  ANT-USUARIO           PIC  X(08).
011600     03  ANT-USUARIO-NOME      PIC  X(30).
011700     03  FILLER                PIC  X(02).
011800 01  CHV-ANT-USR-RED  REDEFINES  CHV-ANT-USR.
011900     03  CHV-ANT-USR-TEXTO     PIC  X(38).
012000
012100 01  ACM-USR.
012200     03  NUM-USR               PIC  S9(05)V9(04).
012300     03  QTD-DEP-USR           PIC  9(03)  COMP.
012400     03  FILLER                PIC  X(02).
012500 01  ACM-USR-RED  REDEFINES  ACM-USR.
012600     03  ACM-USR-TEXTO         PIC  X(09).
012700
012800 01  NOTA-USR-FINAL             PIC  S9(01)V9(04).
012900
013000 01  SAIDA-DYNVMP.
013100     03  NIVEL-DYNVMP          PIC  X(20).
013200     03  COR-DYNVMP            PIC  X(07).
013300     03  PCT-DYNVMP            PIC  9(03)V9(01).
013400     03  FILLER                PIC  X(02).
013500 01  SAIDA-DYNVMP-RED  REDEFINES  SAIDA-DYNVMP.
013600     03  SAIDA-DYNVMP-TEXTO    PIC  X(31).
013700
013800 PROCEDURE       DIVISION.
013900
014000*==============================================================
014100*  ROT-0000-00  --  ABERTURA, CARGA DA TABELA DE NIVEIS E DA
014200*  TABELA DE DEPARTAMENTOS, PRIMEIRA LEITURA DE USRENT.
014300*==============================================================
014400 ROT-0000-00.
014500     OPEN     INPUT         NVLENT   DEPENT   USRENT
014600     OPEN     OUTPUT        USUSAI
014700     MOVE     ZEROS     TO  QTD-USR-LID  QTD-USU-GRV
014800     MOVE     0         TO  SW-EOF-NVL   SW-EOF-USR
014900     PERFORM  ROT-NVL0-00   THRU  ROT-NVL0-EXIT
015000     PERFORM  ROT-DEP0-00   THRU  ROT-DEP0-EXIT
015100     PERFORM  ROT-LUSR-00   THRU  ROT-LUSR-EXIT
015200     IF  FIM-USR   GO  TO  ROT-FIM0-00.
015300     MOVE     UA-USUARIO        TO  ANT-USUARIO
015400     MOVE     UA-USUARIO-NOME   TO  ANT-USUARIO-NOME
015500     MOVE     ZEROS             TO  ACM-USR
015600     GO       TO  ROT-USR0-00.
015700
015800*==============================================================
015900*  ROT-NVL0-00  --  MESMA CARGA DE TABELA DE NIVEIS DE DY7010 --
016000*  ARQUIVO NVLENT SE VIER PREENCHIDO, SENAO OS 5 PADRAO.
016100*==============================================================
016200 ROT-NVL0-00.
016300     MOVE     ZEROS         TO  QTD-NVL
016400     READ     NVLENT
016500         AT  END  MOVE  1   TO  SW-EOF-NVL.
016600     IF  FIM-NVL   GO  TO  ROT-NVL0-20.
016700
016800 ROT-NVL0-10.
016900     ADD      1             TO  QTD-NVL
017000     SET      IDX-NVL       TO  QTD-NVL
017100     MOVE     NVL-NOME      TO  NVL-NOM-TAB (IDX-NVL)
017200     MOVE     NVL-VALOR     TO  NVL-VLR-TAB (IDX-NVL)
017300     MOVE     NVL-COR       TO  NVL-COR-TAB (IDX-NVL)
017400     MOVE     NVL-ORDEM     TO  NVL-ORD-TAB (IDX-NVL)
017500     READ     NVLENT
017600         AT  END  MOVE  1   TO  SW-EOF-NVL.
017700     IF  NAO-FIM-NVL  AND  QTD-NVL  <  10
017800         GO       TO  ROT-NVL0-10.
017900     GO       TO  ROT-NVL0-EXIT.
018000
018100 ROT-NVL0-20.
018200     MOVE     5             TO  QTD-NVL
018300     PERFORM  ROT-NVL0-21   THRU  ROT-NVL0-29
018400         VARYING  IDX-NVL  FROM  1  BY  1
018500         UNTIL    IDX-NVL  >  5.
018600     GO       TO  ROT-NVL0-EXIT.
018700
018800 ROT-NVL0-21.
018900     MOVE     NVL-DFT-NOME  (IDX-NVL)  TO  NVL-NOM-TAB (IDX-NVL)
019000     MOVE     NVL-DFT-VALOR (IDX-NVL)  TO  NVL-VLR-TAB (IDX-NVL)
019100     MOVE     NVL-DFT-COR   (IDX-NVL)  TO  NVL-COR-TAB (IDX-NVL)
019200     MOVE     NVL-DFT-ORDEM (IDX-NVL)  TO  NVL-ORD-TAB (IDX-NVL).
019300 ROT-NVL0-29.
019400     EXIT.
019500 ROT-NVL0-EXIT.
019600     MOVE     NVL-VLR-TAB (1)        TO  MIN-SCR-NVL
019700     MOVE     NVL-VLR-TAB (QTD-NVL)  TO  MAX-SCR-NVL.
019800
019900*==============================================================
020000*  ROT-DEP0-00  --  CARGA INTEGRAL DE DEPENT PARA TAB-DEP.
020100*==============================================================
020200 ROT-DEP0-00.
020300     MOVE     ZEROS         TO  QTD-DEP
020400     READ     DEPENT
020500         AT  END  GO  TO  ROT-DEP0-EXIT.
020600
020700 ROT-DEP0-10.
020800     IF  QTD-DEP  <  2000
020900         ADD      1             TO  QTD-DEP
021000         SET      IDX-DEP       TO  QTD-DEP
021100         MOVE     DEP-ID            TO  ID-DEP-TAB  (IDX-DEP)
021200         MOVE     DEP-SCORE-FINAL   TO  FNL-DEP-TAB (IDX-DEP).
021300     READ     DEPENT
021400         AT  END  GO  TO  ROT-DEP0-EXIT.
021500     GO       TO  ROT-DEP0-10.
021600 ROT-DEP0-EXIT.
021700     EXIT.
021800
021900*==============================================================
022000*  ROT-LUSR-00  --  LEITURA DE UM REGISTRO DE USRENT.
022100*==============================================================
022200 ROT-LUSR-00.
022300     READ     USRENT
022400         AT  END  MOVE  1   TO  SW-EOF-USR
022500         NOT  AT  END  ADD  1  TO  QTD-USR-LID.
022600 ROT-LUSR-EXIT.
022700     EXIT.
022800
022900*==============================================================
023000*  ROT-USR0-00  --  LACO PRINCIPAL.  QUEBRA DE USUARIO: FECHA A
023100*  MEDIA DOS DEPARTAMENTOS DO USUARIO ANTERIOR ANTES DE COMECAR
023200*  A ACUMULAR O PROXIMO.
023300*==============================================================
023400 ROT-USR0-00.
023500     PERFORM  ROT-USR0-10   THRU  ROT-USR0-90
023600         UNTIL  FIM-USR.
023700     PERFORM  ROT-USR0-40   THRU  ROT-USR0-49
023800     GO       TO  ROT-FIM0-00.
023900
024000 ROT-USR0-10.
024100     IF  UA-USUARIO  NOT  =  ANT-USUARIO
024200         PERFORM  ROT-USR0-40  THRU  ROT-USR0-49
024300         MOVE     UA-USUARIO       TO  ANT-USUARIO
024400         MOVE     UA-USUARIO-NOME  TO  ANT-USUARIO-NOME
024500         MOVE     ZEROS            TO  ACM-USR.
024600
024700*----------------------------------------------------------------
024800*  ROT-USR0-20  --  BUSCA A NOTA FINAL DO DEPARTAMENTO DO
024900*  VINCULO CORRENTE EM TAB-DEP.  VINCULO PARA DEPARTAMENTO
025000*  INEXISTENTE EM DEPENT E SIMPLESMENTE IGNORADO (REQ-96-0140).
025100*----------------------------------------------------------------
025200     MOVE     0             TO  WS-ACHOU-DEP
025300     PERFORM  ROT-USR0-21   THRU  ROT-USR0-29
025400         VARYING  IDX-DEP  FROM  1  BY  1
025500         UNTIL    IDX-DEP  >  QTD-DEP  OR  WS-ACHOU-DEP  =  1.
025600     PERFORM  ROT-LUSR-00   THRU  ROT-LUSR-EXIT.
025700 ROT-USR0-90.
025800     EXIT.
025900
026000 ROT-USR0-21.
026100     IF  ID-DEP-TAB (IDX-DEP)  =  UA-DEPARTO
026150         MOVE     1                      TO  WS-ACHOU-DEP
026170         IF  FNL-DEP-TAB (IDX-DEP)  >  0
026180             ADD      FNL-DEP-TAB (IDX-DEP)  TO  NUM-USR
026190             ADD      1                      TO  QTD-DEP-USR.
026500 ROT-USR0-29.
026600     EXIT.
026700
026800*----------------------------------------------------------------
026900*  ROT-USR0-40  --  FECHA A MEDIA DO USUARIO CORRENTE E GRAVA
027000*  USUSAI.  USUARIO SEM NENHUM DEPARTAMENTO VALIDO NAO GERA
027100*  LINHA DE SAIDA.
027200*----------------------------------------------------------------
027300 ROT-USR0-40.
027400     IF  QTD-DEP-USR  =  0  GO  TO  ROT-USR0-49.
027500     COMPUTE  NOTA-USR-FINAL  ROUNDED  =  NUM-USR / QTD-DEP-USR
027600     MOVE     ANT-USUARIO       TO  USU-ID
027700     MOVE     ANT-USUARIO-NOME  TO  USU-NOME
027800     MOVE     NOTA-USR-FINAL    TO  USU-SCORE-FINAL
027900     CALL     "DYNVMP"  USING  NOTA-USR-FINAL
028000                                TAB-NVL
028100                                LIM-NVL
028200                                SAIDA-DYNVMP
028300     MOVE     NIVEL-DYNVMP      TO  USU-NIVEL
028400     MOVE     PCT-DYNVMP        TO  USU-PERCENT
028500     WRITE    REG-USU
028600     ADD      1                 TO  QTD-USU-GRV.
028700 ROT-USR0-49.
028800     EXIT.
028900
029000*==============================================================
029100*  ROT-FIM0-00  --  FECHAMENTO DO LOTE.
029200*==============================================================
029300 ROT-FIM0-00.
029400     CLOSE    NVLENT  DEPENT  USRENT  USUSAI
029500     GOBACK.
