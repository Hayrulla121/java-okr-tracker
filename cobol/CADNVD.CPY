000100*==============================================================
000200*  CADNVD.CPY  --  TABELA DE NIVEIS DE PONTUACAO EM MEMORIA E
000300*  OS 5 NIVEIS PADRAO USADOS QUANDO O ARQUIVO CADNVL VEM VAZIO.
000400*  OS FILLERS DE TAB-NVL-DFT SAO REDEFINIDOS EM NVL-DFT PARA
000500*  CARGA DIRETA NA TABELA DE TRABALHO -- MESMA TECNICA DO
000600*  QUADRO DE OPCOES DE TELA DAS ROTINAS DE CADASTRO ANTIGAS.
000700*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
000800*  ARQ-2024-0155-ADM  02/05/2024  AUMENTOU LIMITE PARA 10 NIVEIS
000900*==============================================================
001000 01  TAB-NVL-DFT.
001100     03  FILLER.
001200         05  FILLER        PIC  X(20)  VALUE  "BELOW".
001300         05  FILLER        PIC  S9(01)V9(04)  VALUE  0.0000.
001400         05  FILLER        PIC  X(07)  VALUE  "#D9534F".
001500         05  FILLER        PIC  9(02)  VALUE  00.
001600     03  FILLER.
001700         05  FILLER        PIC  X(20)  VALUE  "MEETS".
001800         05  FILLER        PIC  S9(01)V9(04)  VALUE  0.2500.
001900         05  FILLER        PIC  X(07)  VALUE  "#F0AD4E".
002000         05  FILLER        PIC  9(02)  VALUE  01.
002100     03  FILLER.
002200         05  FILLER        PIC  X(20)  VALUE  "GOOD".
002300         05  FILLER        PIC  S9(01)V9(04)  VALUE  0.5000.
002400         05  FILLER        PIC  X(07)  VALUE  "#5CB85C".
002500         05  FILLER        PIC  9(02)  VALUE  02.
002600     03  FILLER.
002700         05  FILLER        PIC  X(20)  VALUE  "VERY GOOD".
002800         05  FILLER        PIC  S9(01)V9(04)  VALUE  0.7500.
002900         05  FILLER        PIC  X(07)  VALUE  "#28A745".
003000         05  FILLER        PIC  9(02)  VALUE  03.
003100     03  FILLER.
003200         05  FILLER        PIC  X(20)  VALUE  "EXCEPTIONAL".
003300         05  FILLER        PIC  S9(01)V9(04)  VALUE  1.0000.
003400         05  FILLER        PIC  X(07)  VALUE  "#1E7B34".
003500         05  FILLER        PIC  9(02)  VALUE  04.
003600
003700 01  RED-NVL-DFT   REDEFINES  TAB-NVL-DFT.
003800     03  NVL-DFT             OCCURS  05.
003900         05  NVL-DFT-NOME    PIC  X(20).
004000         05  NVL-DFT-VALOR   PIC  S9(01)V9(04).
004100         05  NVL-DFT-COR     PIC  X(07).
004200         05  NVL-DFT-ORDEM   PIC  9(02).
004300
004400 01  TAB-NVL.
004500     03  QTD-NVL             PIC  9(02)  COMP.
004600     03  NVL-REG             OCCURS  01  TO  10  TIMES
004700                              DEPENDING  ON  QTD-NVL
004800                              INDEXED  BY  IDX-NVL.
004900         05  NVL-NOM-TAB     PIC  X(20).
005000         05  NVL-VLR-TAB     PIC  S9(01)V9(04).
005100         05  NVL-COR-TAB     PIC  X(07).
005200         05  NVL-ORD-TAB     PIC  9(02).
005300
005400 01  LIM-NVL.
005500     03  MIN-SCR-NVL         PIC  S9(01)V9(04).
005600     03  MAX-SCR-NVL         PIC  S9(01)V9(04).
005700     03  FILLER              PIC  X(02).
