000100 IDENTIFICATION  DIVISION.
000200*==============================================================
000300*  DYAVCV  --  VALIDACAO E CONVERSAO DE NOTA DE AVALIACAO
000400*  MANUAL.  RECEBE UM REGISTRO DE CADAVL.CPY JA FILTRADO PARA
000500*  STATUS "SUBMITTED" E DEVOLVE A NOTA NA ESCALA DE NIVEL
000600*  (0,0000 A 1,0000), DE ACORDO COM O TIPO DE AVALIADOR:
000700*
000800*    DIRECTOR         - EV-NOTA-NUM JA VEM NA ESCALA DE NIVEL
000900*                       (MIN-SCR-NVL A MAX-SCR-NVL) -- SO
001000*                       VALIDA A FAIXA E DEVOLVE SEM CONVERTER.
001100*    HR                - CONCEITO EM LETRA (A A E), MAPEADO
001200*                       DIRETO NAS ANCORAS DE NIVEL (COMO KR
001300*                       QUALITATIVO).
001400*    BUSINESS_BLOCK    - NOTA EM ESTRELAS (1 A 5) CONVERTIDA
001500*                       PELA FORMULA (ESTRELAS-1)/4.
001600*
001700*  REGISTROS COM TIPO DE AVALIADOR OU NOTA FORA DA FAIXA SAO
001800*  REJEITADOS (LK-AVL-VALIDA = 0) E NAO ENTRAM NA MEDIA
001900*  PONDERADA DO DEPARTAMENTO EM DY7010.
002000*==============================================================
002100 PROGRAM-ID.     DYAVCV.
002200 AUTHOR.         J.CARVALHO.
002300 INSTALLATION.   GERENCIA DE METODOS - SISTEMA DE METAS OKR.
002400 DATE-WRITTEN.   18/04/1996.
002500 DATE-COMPILED.
002600 SECURITY.       USO INTERNO - GERENCIA DE METODOS.
002700
002800*----------------------------------------------------------------
002900*  HISTORICO DE ALTERACOES
003000*----------------------------------------------------------------
003100*  18/04/1996  JCV  REQ-96-0067   VERSAO ORIGINAL -- SO TRATAVA
003200*                                 AVALIACAO DO DIRETOR.
003300*  30/07/1996  JCV  REQ-96-0102   INCLUIDA AVALIACAO DE RH
003400*                                 (CONCEITO EM LETRA).
003500*  14/10/1996  MFR  REQ-96-0155   INCLUIDA AVALIACAO DO BLOCO DE
003600*                                 NEGOCIOS (ESTRELAS).
003700*  02/03/1998  JCV  REQ-98-0009   PASSOU A REJEITAR REGISTRO COM
003800*                                 NOTA FORA DE 1-5 ESTRELAS EM
003900*                                 VEZ DE ESTOURAR SIZE ERROR.
004000*  11/12/1998  MFR  Y2K-98-011    REVISAO Y2K -- SEM CAMPOS DE
004100*                                 DATA NESTA ROTINA. SEM IMPACTO.
004200*  21/09/2001  RPA  REQ-2001-088  LIMITES MIN/MAX DE ESTRELAS DO
004300*                                 DIRETOR PASSARAM A VIR DO
004400*                                 CHAMADOR (ANTES 1 E 5 FIXOS NO
004500*                                 PROGRAMA) -- PAINEL PASSOU A
004600*                                 PERMITIR ESCALA CONFIGURAVEL.
004700*  22/03/2016  RPA  REQ-2016-019  CORRIGIDO ROT-DIRE-00 -- ESTAVA
004800*                                 TRATANDO EV-NOTA-NUM COMO
004900*                                 CONTAGEM DE ESTRELAS E CONVER-
005000*                                 TENDO PARA A ESCALA DE NIVEL,
005100*                                 QUANDO O CAMPO JA CHEGA NESSA
005200*                                 ESCALA (VER CADAVL.CPY).  A
005300*                                 ROTINA PASSOU SO A VALIDAR A
005400*                                 FAIXA MIN-SCR-NVL/MAX-SCR-NVL
005500*                                 (RECEBIDA EM LK-LIM-NVL, IGUAL
005600*                                 A DYKRSC) E DEVOLVER A NOTA SEM
005700*                                 CONVERSAO.  PARAMETRO LK-FAIXA-
005800*                                 ESTR (FAIXA DE ESTRELAS 1-5 DO
005900*                                 REQ-2001-088) FOI RETIRADO --
006000*                                 SO SERVIA A ESTA CONVERSAO.
006050*  10/08/2026  RPA  REQ-2026-048  ROT-BLOC-00 CALCULAVA A NOTA DO
006060*                                 BLOCO COMO (ESTRELAS-1)/4 FIXO,
006070*                                 SEM PONDERAR PELA FAIXA MIN-SCR-
006080*                                 NVL/MAX-SCR-NVL CONFIGURADA -- SO
006090*                                 DAVA CERTO NOS NIVEIS PADRAO 0,00
006095*                                 A 1,00.  PASSOU A CALCULAR
006096*                                 MIN-SCR-NVL + (ESTRELAS-1) X
006097*                                 (MAX-SCR-NVL-MIN-SCR-NVL) / 4,
006098*                                 IGUAL A ROT-DIRE-00.
006100*----------------------------------------------------------------
006200
006300 ENVIRONMENT     DIVISION.
006400 CONFIGURATION   SECTION.
006500 SPECIAL-NAMES.  C01              IS  TOP-OF-FORM
006600                  CLASS  CLS-LETRA  IS  "A"  THRU  "E"
006700                  SWITCH UPSI-0    IS  SW-DEBUG-AVC
006800                          ON  STATUS  IS  SW-DEBUG-LIGADO
006900                          OFF STATUS  IS  SW-DEBUG-DESLIGADO.
007000
007100 DATA            DIVISION.
007200 WORKING-STORAGE SECTION.
007300
007400 77  WS-ESTRELAS               PIC  9(01)  COMP.
007500
007600
007700 01  AUXILIARES.
007800     03  WS-NUMERADOR          PIC  S9(01)V9(04).
007900     03  WS-DENOMIN            PIC  S9(01)V9(04).
008000     03  FILLER                PIC  X(04).
008100
008200*--------------------------------------------------------------
008300*  TABELA DE ANCORAS DE NIVEL USADA NO MAPEAMENTO DO CONCEITO DE
008400*  RH (MESMA IDEIA DE KR QUALITATIVO EM DYKRSC).
008500*--------------------------------------------------------------
008600 01  WS-ANC-GRUPO.
008700     03  WS-ANC-E              PIC  S9(01)V9(04).
008800     03  WS-ANC-D              PIC  S9(01)V9(04).
008900     03  WS-ANC-C              PIC  S9(01)V9(04).
009000     03  WS-ANC-B              PIC  S9(01)V9(04).
009100     03  WS-ANC-A              PIC  S9(01)V9(04).
009200     03  FILLER                PIC  X(02).
009300 01  WS-ANC-TAB  REDEFINES  WS-ANC-GRUPO.
009400     03  WS-ANC-QNT            PIC  S9(01)V9(04)  OCCURS  05.
009500     03  FILLER                PIC  X(02).
009600
009700*--------------------------------------------------------------
009800*  VISAO DA NOTA EM ESTRELAS DO DIRETOR/BLOCO, ISOLANDO A PARTE
009900*  INTEIRA PARA A VALIDACAO DE FAIXA DE ROT-VALD-00.
010000*--------------------------------------------------------------
010100 01  WS-NOTA-ESTR              PIC  S9(01)V9(04).
010200 01  WS-NOTA-RED  REDEFINES  WS-NOTA-ESTR.
010300     03  WS-NOTA-INT           PIC  S9(01).
010400     03  FILLER                PIC  9(04).
010500
010600 LINKAGE         SECTION.
010700
010800 COPY  CADAVL.CPY.
010900
011000 01  LK-TAB-NVL.
011100     03  LK-QTD-NVL            PIC  9(02)  COMP.
011200     03  LK-NVL-REG            OCCURS  01  TO  10  TIMES
011300                                DEPENDING  ON  LK-QTD-NVL.
011400         05  LK-NVL-NOM-TAB    PIC  X(20).
011500         05  LK-NVL-VLR-TAB    PIC  S9(01)V9(04).
011600         05  LK-NVL-COR-TAB    PIC  X(07).
011700         05  LK-NVL-ORD-TAB    PIC  9(02).
011800
011900 01  LK-LIM-NVL.
012000     03  LK-MIN-SCR-NVL        PIC  S9(01)V9(04).
012100     03  LK-MAX-SCR-NVL        PIC  S9(01)V9(04).
012200     03  FILLER                PIC  X(02).
012300 01  LK-LIM-NVL-RED  REDEFINES  LK-LIM-NVL.
012400     03  LK-LIM-NVL-TAB        PIC  S9(01)V9(04)  OCCURS  02.
012500     03  FILLER                PIC  X(02).
012600 01  LK-SAIDA-AVL.
012700     03  LK-AVL-VALIDA         PIC  9(01)  COMP.
012800         88  LK-AVL-E-VALIDA       VALUE  1.
012900         88  LK-AVL-E-INVALIDA     VALUE  0.
013000     03  LK-NOTA-AVL           PIC  S9(01)V9(04).
013100     03  FILLER                PIC  X(02).
013200
013300 PROCEDURE       DIVISION  USING  REG-AVL
013400                                   LK-TAB-NVL
013500                                   LK-LIM-NVL
013600                                   LK-SAIDA-AVL.
013700
013800*==============================================================
013900*  ROT-0000-00  --  DESVIA CONFORME O TIPO DE AVALIADOR.  TIPO
014000*  DESCONHECIDO OU STATUS DIFERENTE DE SUBMITTED CAI DIRETO EM
014100*  ROT-REJT-00.
014200*==============================================================
014300 ROT-0000-00.
014400     MOVE     0             TO  LK-AVL-VALIDA
014500     MOVE     ZEROS         TO  LK-NOTA-AVL
014600     MOVE     LK-NVL-VLR-TAB (1)  TO  WS-ANC-E
014700     MOVE     LK-NVL-VLR-TAB (2)  TO  WS-ANC-D
014800     MOVE     LK-NVL-VLR-TAB (3)  TO  WS-ANC-C
014900     MOVE     LK-NVL-VLR-TAB (4)  TO  WS-ANC-B
015000     MOVE     LK-NVL-VLR-TAB (5)  TO  WS-ANC-A.
015100     IF  NOT  EV-SUBMETIDA  GO  TO  ROT-REJT-00.
015200     IF  EV-AVAL-DIRETOR  GO  TO  ROT-DIRE-00.
015300     IF  EV-AVAL-RH       GO  TO  ROT-RHUM-00.
015400     IF  EV-AVAL-BLOCO    GO  TO  ROT-BLOC-00.
015500     GO       TO  ROT-REJT-00.
015600
015700*==============================================================
015800*  ROT-DIRE-00  --  AVALIACAO DO DIRETOR.  EV-NOTA-NUM JA VEM NA
015900*  ESCALA DE NIVEL (VER CADAVL.CPY) -- NAO HA CONVERSAO DE
016000*  ESTRELAS AQUI (ISSO E SO O SENTIDO INVERSO, USADO PELO PAINEL
016100*  PARA MOSTRAR A NOTA JA CALCULADA COMO ESTRELAS).  SO VALIDA A
016200*  NOTA CONTRA MIN-SCR-NVL/MAX-SCR-NVL, RECEBIDOS EM LK-LIM-NVL.
016300*==============================================================
016400 ROT-DIRE-00.
016500     IF  EV-NOTA-NUM  <  LK-MIN-SCR-NVL
016600         OR  EV-NOTA-NUM  >  LK-MAX-SCR-NVL
016700         GO       TO  ROT-REJT-00.
016800     MOVE     EV-NOTA-NUM   TO  LK-NOTA-AVL
016900     MOVE     1             TO  LK-AVL-VALIDA
017000     GO       TO  ROT-SAIDA-00.
017100
017200*==============================================================
017300*  ROT-RHUM-00  --  AVALIACAO DE RH, CONCEITO EM LETRA A-E,
017400*  MAPEADA DIRETO NAS ANCORAS DE NIVEL.
017500*==============================================================
017600 ROT-RHUM-00.
017700     EVALUATE  EV-NOTA-LETRA
017800         WHEN   "A"          MOVE  WS-ANC-A     TO  LK-NOTA-AVL
017900         WHEN   "B"          MOVE  WS-ANC-B     TO  LK-NOTA-AVL
018000         WHEN   "C"          MOVE  WS-ANC-C     TO  LK-NOTA-AVL
018100         WHEN   "D"          MOVE  WS-ANC-D     TO  LK-NOTA-AVL
018200         WHEN   "E"          MOVE  WS-ANC-E     TO  LK-NOTA-AVL
018300         WHEN   OTHER        GO    TO  ROT-REJT-00
018400     END-EVALUATE.
018500     MOVE     1             TO  LK-AVL-VALIDA
018600     GO       TO  ROT-SAIDA-00.
018700
018800*==============================================================
018900*  ROT-BLOC-00  --  AVALIACAO DO BLOCO DE NEGOCIOS, EM
019000*  ESTRELAS 1 A 5.  NOTA = MIN-SCR-NVL + (ESTRELAS-1) X
019100*  (MAX-SCR-NVL - MIN-SCR-NVL) / 4, PONDERADA PELA FAIXA
019150*  CONFIGURAVEL RECEBIDA EM LK-LIM-NVL (REQ-2026-048), IGUAL A
019160*  ROT-DIRE-00.
019200*==============================================================
019300 ROT-BLOC-00.
019400     MOVE     EV-NOTA-NUM   TO  WS-NOTA-ESTR
019500     IF  WS-NOTA-INT  <  1  OR  WS-NOTA-INT  >  5
019600         GO       TO  ROT-REJT-00.
019700     COMPUTE  WS-ESTRELAS   =  WS-NOTA-INT
019750     COMPUTE  WS-NUMERADOR  =  WS-ESTRELAS  -  1
019760     COMPUTE  WS-DENOMIN    =  LK-MAX-SCR-NVL  -  LK-MIN-SCR-NVL
019800     COMPUTE  LK-NOTA-AVL  ROUNDED  =
019900         LK-MIN-SCR-NVL  +
019910             ((WS-NUMERADOR  *  WS-DENOMIN)  /  4)
020000     MOVE     1             TO  LK-AVL-VALIDA
020100     GO       TO  ROT-SAIDA-00.
020200
020300*==============================================================
020400*  ROT-REJT-00  --  REGISTRO REJEITADO -- STATUS DIFERENTE DE
020500*  SUBMITTED, TIPO DE AVALIADOR DESCONHECIDO OU NOTA FORA DE
020600*  FAIXA.  LK-AVL-VALIDA VOLTA ZERO PARA O CHAMADOR IGNORAR A
020700*  LINHA NO CALCULO DA MEDIA PONDERADA.
020800*==============================================================
020900 ROT-REJT-00.
021000     MOVE     0             TO  LK-AVL-VALIDA
021100     MOVE     ZEROS         TO  LK-NOTA-AVL.
021200
021300 ROT-SAIDA-00.
021400     GOBACK.
