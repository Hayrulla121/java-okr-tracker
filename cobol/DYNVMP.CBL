000100 IDENTIFICATION  DIVISION.
000200*==============================================================
000300*  DYNVMP  --  MAPEADOR DE NOTA PARA NIVEL / COR / PERCENTUAL.
000400*  SUBROTINA COMUM A DY7010, DY7020 E DY7030.  RECEBE UMA NOTA
000500*  DE 0,0000 A 1,0000 JA CALCULADA (DE UM KR, DE UM DEPARTAMENTO,
000600*  DE UMA DIVISAO OU DE UM USUARIO) E A TABELA DE NIVEIS EM
000700*  MEMORIA (CADNVD.CPY, CARREGADA PELO CHAMADOR A PARTIR DE
000800*  CADNVL OU DOS 5 NIVEIS PADRAO) E DEVOLVE O NOME DO NIVEL, A
000900*  COR ASSOCIADA E O PERCENTUAL PARA EXIBICAO.
001000*==============================================================
001100 PROGRAM-ID.     DYNVMP.
001200 AUTHOR.         E.SANTANA.
001300 INSTALLATION.   GERENCIA DE METODOS - SISTEMA DE METAS OKR.
001400 DATE-WRITTEN.   05/02/1996.
001500 DATE-COMPILED.
001600 SECURITY.       USO INTERNO - GERENCIA DE METODOS.
001700
001800*----------------------------------------------------------------
001900*  HISTORICO DE ALTERACOES
002000*----------------------------------------------------------------
002100*  05/02/1996  ESA  REQ-96-0031   VERSAO ORIGINAL, TABELA DE
002200*                                 NIVEIS FIXA EM 5 POSICOES.
002300*  09/09/1996  JCV  REQ-96-0140   PASSOU A RECEBER A TABELA DO
002400*                                 CHAMADOR EM VEZ DE TER OS 5
002500*                                 NIVEIS EMBUTIDOS NO PROGRAMA.
002600*  11/12/1998  MFR  Y2K-98-011    REVISAO Y2K -- SEM CAMPOS DE
002700*                                 DATA NESTA ROTINA. SEM IMPACTO.
002800*  17/02/2000  MFR  REQ-2000-004  PERCENTUAL PASSOU A SER
002900*                                 ENQUADRADO EM 0,0 - 100,0 ANTES
003000*                                 DE DEVOLVER AO CHAMADOR.
003100*  22/07/2004  RPA  REQ-2004-091  BUSCA PASSOU A PERCORRER ATE
003200*                                 10 NIVEIS (ANTES SO 5) PARA
003300*                                 ACOMPANHAR O AUMENTO DE LIMITE
003400*                                 EM CADNVD.
003500*  10/08/2026  RPA  REQ-2026-042  ROT-PERC-00 CALCULAVA O
003600*                                 PERCENTUAL COMO NOTA X 100, SEM
003700*                                 LEVAR EM CONTA A FAIXA MIN-SCR-
003800*                                 NVL/MAX-SCR-NVL CONFIGURADA --
003900*                                 SO DAVA CERTO PARA NIVEIS 0,00 A
004000*                                 1,00.  PASSOU A RECEBER LK-LIM-
004100*                                 NVL DO CHAMADOR E CALCULAR
004200*                                 (NOTA-MINIMO)/(MAXIMO-MINIMO) X
004300*                                 100, IGUAL A REGRA DE NEGOCIO.
004350*  10/08/2026  RPA  REQ-2026-047  O CALCULO ACIMA ARREDONDAVA EM
004360*                                 UM CAMPO DE 2 CASAS (WS-PCT-CALC)
004370*                                 E DEPOIS JOGAVA NO PERCENTUAL DE
004380*                                 SAIDA (1 CASA) COM MOVE -- O MOVE
004390*                                 TRUNCA A 2A CASA EM VEZ DE
004400*                                 ARREDONDAR.  PASSOU A CALCULAR
004410*                                 DIRETO COM COMPUTE ROUNDED NO
004420*                                 PROPRIO LK-PERCENT, SEM O CAMPO
004430*                                 INTERMEDIARIO.
004440*----------------------------------------------------------------
004500
004600 ENVIRONMENT     DIVISION.
004700 CONFIGURATION   SECTION.
004800 SPECIAL-NAMES.  C01              IS  TOP-OF-FORM
004900                  CLASS  CLS-NOTA IS  "0"  THRU  "9"
005000                  SWITCH UPSI-0    IS  SW-DEBUG-NVM
005100                          ON  STATUS  IS  SW-DEBUG-LIGADO
005200                          OFF STATUS  IS  SW-DEBUG-DESLIGADO.
005300
005400 DATA            DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700 77  IDX-MEL                   PIC  9(02)  COMP.
005800
005900
006000 01  AUXILIARES.
006100     03  IDX-NVL               PIC  9(02)  COMP.
006200     03  WS-ACHOU              PIC  9(01)  COMP.
006300         88  WS-NIVEL-ACHADO       VALUE  1.
006400         88  WS-NIVEL-NAO-ACHADO   VALUE  0.
006500     03  FILLER                PIC  X(04).
006600
007600*--------------------------------------------------------------
007700*  NUMERADOR (NOTA - MINIMO) E DENOMINADOR (MAXIMO - MINIMO) DA
007800*  FORMULA DO PERCENTUAL -- ISOLADOS PARA O TESTE DE FAIXA ZERO
007900*  DE ROT-PERC-00 (REQ-2026-042).
008000*--------------------------------------------------------------
008100 01  WS-NUMERADOR              PIC  S9(01)V9(04).
008200 01  WS-DENOMIN                PIC  S9(01)V9(04).
008300
008400 LINKAGE         SECTION.
008500
008600 01  LK-NOTA                   PIC  S9(01)V9(04).
008700 01  LK-NOTA-RED  REDEFINES  LK-NOTA.
008800     03  LK-NOTA-SINAL         PIC  S9(01).
008900     03  LK-NOTA-DECIMAL       PIC  9(04).
009000
009100 01  LK-TAB-NVL.
009200     03  LK-QTD-NVL            PIC  9(02)  COMP.
009300     03  LK-NVL-REG            OCCURS  01  TO  10  TIMES
009400                                DEPENDING  ON  LK-QTD-NVL.
009500         05  LK-NVL-NOM-TAB    PIC  X(20).
009600         05  LK-NVL-VLR-TAB    PIC  S9(01)V9(04).
009700         05  LK-NVL-COR-TAB    PIC  X(07).
009800         05  LK-NVL-ORD-TAB    PIC  9(02).
009900
010000 01  LK-SAIDA.
010100     03  LK-NIVEL-NOME         PIC  X(20).
010200     03  LK-NIVEL-COR          PIC  X(07).
010300     03  LK-PERCENT            PIC  9(03)V9(01).
010310     03  LK-PERCENT-RED  REDEFINES  LK-PERCENT.
010320         05  LK-PCT-INTEIRO    PIC  9(03).
010330         05  LK-PCT-DECIMAL    PIC  9(01).
010400 01  LK-SAIDA-RED  REDEFINES  LK-SAIDA.
010500     03  LK-SAIDA-TEXTO        PIC  X(27).
010600     03  FILLER                PIC  X(04).
010700
010800 01  LK-LIM-NVL.
010900     03  LK-MIN-SCR-NVL        PIC  S9(01)V9(04).
011000     03  LK-MAX-SCR-NVL        PIC  S9(01)V9(04).
011100     03  FILLER                PIC  X(02).
011200
011300 PROCEDURE       DIVISION  USING  LK-NOTA
011400                                   LK-TAB-NVL
011500                                   LK-LIM-NVL
011600                                   LK-SAIDA.
011700
011800*==============================================================
011900*  ROT-0000-00  --  PERCORRE A TABELA DE NIVEIS (JA CARREGADA
012000*  PELO CHAMADOR EM ORDEM CRESCENTE DE NVL-ORD-TAB) E FICA COM O
012100*  ULTIMO NIVEL CUJO VALOR-CORTE NAO ULTRAPASSE A NOTA -- OU
012200*  SEJA, O NIVEL MAIS ALTO QUE A NOTA JA ALCANCOU.
012300*==============================================================
012400 ROT-0000-00.
012500     MOVE     SPACES        TO  LK-SAIDA-TEXTO
012600     MOVE     1             TO  IDX-MEL
012700     MOVE     0             TO  WS-ACHOU.
012800
012900 ROT-BUSCA-00.
013000     PERFORM  ROT-BUSCA-10  THRU  ROT-BUSCA-EXIT
013100         VARYING  IDX-NVL  FROM  1  BY  1
013200         UNTIL    IDX-NVL  >  LK-QTD-NVL.
013300     GO       TO  ROT-PERC-00.
013400
013500 ROT-BUSCA-10.
013600     IF  LK-NOTA  NOT  <  LK-NVL-VLR-TAB (IDX-NVL)
013700         MOVE     IDX-NVL       TO  IDX-MEL
013800         MOVE     1             TO  WS-ACHOU.
013900 ROT-BUSCA-EXIT.
014000     EXIT.
014100
014200*==============================================================
014300*  ROT-PERC-00  --  MONTA O NOME/COR DO NIVEL ENCONTRADO E O
014400*  PERCENTUAL DA NOTA DENTRO DA FAIXA MIN-SCR-NVL/MAX-SCR-NVL
014500*  CONFIGURADA -- (NOTA-MINIMO)/(MAXIMO-MINIMO) X 100, ZERO SE A
014600*  FAIXA FOR ZERO (REQ-2026-042) -- ENQUADRADO EM 0,0 A 100,0.
014700*==============================================================
014800 ROT-PERC-00.
014900     IF  WS-NIVEL-ACHADO
015000         MOVE     LK-NVL-NOM-TAB (IDX-MEL)  TO  LK-NIVEL-NOME
015100         MOVE     LK-NVL-COR-TAB (IDX-MEL)  TO  LK-NIVEL-COR
015200     ELSE
015300         MOVE     LK-NVL-NOM-TAB (1)        TO  LK-NIVEL-NOME
015400         MOVE     LK-NVL-COR-TAB (1)        TO  LK-NIVEL-COR.
015500     COMPUTE  WS-NUMERADOR  =  LK-NOTA        -  LK-MIN-SCR-NVL
015600     COMPUTE  WS-DENOMIN    =  LK-MAX-SCR-NVL  -  LK-MIN-SCR-NVL
015700     IF  WS-DENOMIN  =  0
015800         MOVE     ZEROS         TO  LK-PERCENT
015900     ELSE
016000         COMPUTE  LK-PERCENT  ROUNDED  =
016100             (WS-NUMERADOR  /  WS-DENOMIN)  *  100.
016200     IF  LK-PCT-INTEIRO  >  100
016300         MOVE     100           TO  LK-PCT-INTEIRO
016400         MOVE     0             TO  LK-PCT-DECIMAL.
016500     GOBACK.
