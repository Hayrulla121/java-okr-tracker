000100 IDENTIFICATION  DIVISION.
000200*==============================================================
000300*  DY7010  --  LOTE DE CALCULO DE NOTAS OKR.  LE OS RESULTADOS-
000400*  CHAVE (KRSENT) JA CLASSIFICADOS POR DIVISAO/DEPARTAMENTO/
000500*  OBJETIVO, CALCULA A NOTA DE CADA KR (CHAMANDO DYKRSC), SOBE A
000600*  MEDIA PONDERADA POR OBJETIVO, DEPOIS POR DEPARTAMENTO (MISTU-
000700*  RANDO A NOTA AUTOMATICA COM AS AVALIACOES MANUAIS SUBMETIDAS
000800*  EM AVLENT, VIA DYAVCV) E POR FIM POR DIVISAO (MEDIA SIMPLES
000900*  DAS NOTAS AUTOMATICAS DOS DEPARTAMENTOS -- NAO ENTRA A NOTA
001000*  MISTURADA COM AVALIACAO MANUAL).  GRAVA DEPSAI E DIVSAI.
001100*
001200*  E O CORACAO DO LOTE NOTURNO DE METAS -- RODA DEPOIS DA CARGA
001300*  DOS ARQUIVOS DE ORIGEM E ANTES DO LOTE DE NOTA GERAL (DY7020)
001400*  E DO RELATORIO DE EXPORTACAO (DY7030), QUE DEPENDEM DE DEPSAI.
001500*==============================================================
001600 PROGRAM-ID.     DY7010.
001700 AUTHOR.         E.SANTANA.
001800 INSTALLATION.   GERENCIA DE METODOS - SISTEMA DE METAS OKR.
001900 DATE-WRITTEN.   03/03/1996.
002000 DATE-COMPILED.
002100 SECURITY.       USO INTERNO - GERENCIA DE METODOS.
002200
002300*----------------------------------------------------------------
002400*  HISTORICO DE ALTERACOES
002500*----------------------------------------------------------------
002600*  03/03/1996  ESA  REQ-96-0031   VERSAO ORIGINAL -- SO QUEBRA DE
002700*                                 OBJETIVO E DEPARTAMENTO, SEM
002800*                                 AVALIACAO MANUAL NEM DIVISAO.
002900*  09/09/1996  JCV  REQ-96-0140   INCLUIDA QUEBRA DE DIVISAO
003000*                                 (MEDIA SIMPLES DOS DEPTOS).
003100*  14/10/1996  MFR  REQ-96-0155   INCLUIDA MISTURA COM AVALIACAO
003200*                                 MANUAL (DIRETOR/RH/BLOCO) VIA
003300*                                 NOVA SUBROTINA DYAVCV.
003400*  02/03/1998  JCV  REQ-98-0009   PESO ZERADO EM TODOS OS KR DE
003500*                                 UM OBJETIVO (OU TODOS OS
003600*                                 OBJETIVOS DE UM DEPTO) PASSOU A
003700*                                 CAIR EM MEDIA SIMPLES EM VEZ DE
003800*                                 DIVIDIR POR ZERO.
003900*  11/12/1998  MFR  Y2K-98-011    REVISAO Y2K -- ARQUIVOS DE
004000*                                 ENTRADA NAO TRAZEM DATA COM
004100*                                 ANO DE 2 DIGITOS. SEM IMPACTO.
004200*  17/02/2000  MFR  REQ-2000-004  TABELA DE NIVEIS PASSOU A VIR
004300*                                 DE ARQUIVO (NVLENT) COM OS 5
004400*                                 PADRAO COMO RESERVA SE VAZIO.
004500*  05/08/2004  RPA  REQ-2004-091  TABELA DE NIVEIS AMPLIADA PARA
004600*                                 ATE 10 POSICOES.
004700*  19/05/2011  RPA  REQ-2011-033  TABELA DE AVALIACOES EM
004800*                                 MEMORIA AMPLIADA DE 800 PARA
004900*                                 3000 LINHAS -- ESTOURAVA NO
005000*                                 FECHAMENTO DO 2. SEMESTRE.
005100*  14/03/2016  RPA  REQ-2016-018  QUEBRA DE DIVISAO PASSOU A
005200*                                 SOMAR A NOTA AUTOMATICA DE CADA
005300*                                 DEPARTAMENTO (NOTA-DEP-AUTO) EM
005400*                                 VEZ DA NOTA MISTURADA COM
005500*                                 AVALIACAO MANUAL (NOTA-DEP-
005600*                                 FINAL) -- A DIVISAO SO ENXERGA
005700*                                 O RESULTADO OKR PURO.
005800*  22/03/2016  RPA  REQ-2016-019  ROT-DEP0-50 SO APLICA A MISTURA
005900*                                 DE 2 FONTES (0.60 AUTO + 0.20 +
006000*                                 0.20) QUANDO AS DUAS PRESENTES
006100*                                 SAO DIRETOR E RH.  ANTES ENTRAVA
006200*                                 NA MISTURA QUALQUER PAR (POR
006300*                                 EXEMPLO DIRETOR+BLOCO), SEM
006400*                                 BASE NA REGRA DE NEGOCIO
006500*                                 ORIGINAL.  DIRETOR+BLOCO OU
006600*                                 RH+BLOCO AGORA FICAM SO NA NOTA
006700*                                 AUTOMATICA.
006800*  10/08/2026  RPA  REQ-2026-041  DEP-SCORE-AUTO/DEP-SCORE-FINAL
006900*                                 SAIAM TRUNCADOS (MOVE DIRETO DE
007000*                                 4 P/ 2 CASAS DECIMAIS) EM VEZ DE
007100*                                 ARREDONDADOS -- PASSOU A USAR
007200*                                 COMPUTE ROUNDED, IGUAL A DIVSAI
007300*                                 E USUSAI.
007320*  10/08/2026  RPA  REQ-2026-045  ROT-FIM0-00 SO FECHAVA OS
007330*                                 ARQUIVOS -- NAO GRAVAVA NENHUM
007340*                                 TOTAL DE CONTROLE DO LOTE.
007350*                                 PASSOU A ACUMULAR EM ACM-LOTE A
007360*                                 QUANTIDADE E A SOMA DE NOTA-DEP-
007370*                                 FINAL A CADA DEPARTAMENTO GRAVADO
007380*                                 (ROT-DEP0-00) E A EXIBIR A
007390*                                 QUANTIDADE DE DEPTOS E A MEDIA
007395*                                 FINAL NO FECHAMENTO, VIA NOVA
007396*                                 ROT-TOT0-00.
007400*----------------------------------------------------------------
007500
007600 ENVIRONMENT     DIVISION.
007700 CONFIGURATION   SECTION.
007800 SPECIAL-NAMES.  C01              IS  TOP-OF-FORM
007900                  CLASS  CLS-METRICA  IS  "H"  "L"  "Q"
008000                  SWITCH UPSI-0    IS  SW-DEBUG-7010
008100                          ON  STATUS  IS  SW-DEBUG-LIGADO
008200                          OFF STATUS  IS  SW-DEBUG-DESLIGADO.
008300 FILE-CONTROL.
008400
008500     SELECT      NVLENT        ASSIGN  TO  NVLENT
008600                 ORGANIZATION  IS  LINE  SEQUENTIAL
008700                 FILE          STATUS  IS  FST-NVL.
008800
008900     SELECT      KRSENT        ASSIGN  TO  KRSENT
009000                 ORGANIZATION  IS  LINE  SEQUENTIAL
009100                 FILE          STATUS  IS  FST-KRS.
009200
009300     SELECT      AVLENT        ASSIGN  TO  AVLENT
009400                 ORGANIZATION  IS  LINE  SEQUENTIAL
009500                 FILE          STATUS  IS  FST-AVL.
009600
009700     SELECT      DEPSAI        ASSIGN  TO  DEPSAI
009800                 ORGANIZATION  IS  LINE  SEQUENTIAL
009900                 FILE          STATUS  IS  FST-DSA.
010000
010100     SELECT      DIVSAI        ASSIGN  TO  DIVSAI
010200                 ORGANIZATION  IS  LINE  SEQUENTIAL
010300                 FILE          STATUS  IS  FST-VSA.
010400
010500 DATA            DIVISION.
010600 FILE            SECTION.
010700
010800 FD  NVLENT.
010900 COPY  CADNVL.CPY.
011000
011100 FD  KRSENT.
011200 COPY  CADKRS.CPY.
011300
011400 FD  AVLENT.
011500 COPY  CADAVL.CPY.
011600
011700 FD  DEPSAI.
011800 COPY  CADDEP.CPY.
011900
012000 FD  DIVSAI.
012100 COPY  CADDIV.CPY.
012200
012300 WORKING-STORAGE SECTION.
012400
012500 77  IDX-AVL                       PIC  9(04)  COMP.
012600
012700 COPY  CADNVD.CPY.
012800
012900 01  AUXILIARES.
013000     03  FST-NVL               PIC  X(02).
013100     03  FST-KRS               PIC  X(02).
013200     03  FST-AVL               PIC  X(02).
013300     03  FST-DSA               PIC  X(02).
013400     03  FST-VSA               PIC  X(02).
013500
013600     03  SW-EOF-KRS            PIC  9(01)  COMP.
013700         88  FIM-KRS               VALUE  1.
013800         88  NAO-FIM-KRS           VALUE  0.
013900     03  SW-EOF-NVL            PIC  9(01)  COMP.
014000         88  FIM-NVL               VALUE  1.
014100         88  NAO-FIM-NVL           VALUE  0.
014200
014300     03  QTD-KR-LID            PIC  9(07)  COMP.
014400     03  QTD-DEP-GRV           PIC  9(05)  COMP.
014500     03  QTD-DIV-GRV           PIC  9(03)  COMP.
014600     03  FILLER                PIC  X(04).
014700
014800*--------------------------------------------------------------
014900*  TABELA DE AVALIACOES SUBMETIDAS, CARREGADA UMA UNICA VEZ NO
015000*  INICIO DO LOTE (ROT-AVL0-00) E VARRIDA LINEARMENTE POR
015100*  ROT-DEP0-30 A CADA QUEBRA DE DEPARTAMENTO -- MESMA TECNICA DE
015200*  DY1430 (TAB-LCT), SO QUE PARA AVALIACOES EM VEZ DE LANCAMEN-
015300*  TOS DE BANCO.
015400*--------------------------------------------------------------
015500 01  TAB-AVL.
015600     03  QTD-AVL               PIC  9(04)  COMP.
015700     03  LIN-AVL               OCCURS  3000  TIMES.
015800         05  ALV-AVL           PIC  X(08).
015900         05  TAV-AVL           PIC  X(14).
016000         05  NUM-AVL           PIC  S9(01)V9(04).
016100         05  LET-AVL           PIC  X(01).
016200         05  STA-AVL           PIC  X(09).
016300     03  FILLER                PIC  X(04).
016400
016500*--------------------------------------------------------------
016600*  CHAVES DE QUEBRA DE CONTROLE E VALOR ANTERIOR PARA COMPARAR
016700*  A CADA LEITURA DE KRSENT.
016800*--------------------------------------------------------------
016900 01  CHV-ANT.
017000     03  ANT-DIVISAO           PIC  X(08).
017100     03  ANT-DEPARTO           PIC  X(08).
017200     03  ANT-DEPARTO-NOME      PIC  X(30).
017300     03  ANT-OBJETIVO          PIC  X(08).
017400     03  ANT-OBJETIVO-PESO     PIC  9(03).
017500     03  FILLER                PIC  X(02).
017600 01  CHV-ANT-RED  REDEFINES  CHV-ANT.
017700     03  CHV-ANT-TEXTO         PIC  X(57).
017800
017900*--------------------------------------------------------------
018000*  KRSENT NAO TRAZ O NOME DA DIVISAO (SO O CODIGO) -- POR ORA
018100*  DIVSAI SAI COM O NOME REPETINDO O CODIGO, ATE QUE UM CADASTRO
018200*  DE DIVISOES SEJA INCORPORADO AO LOTE.
018300*--------------------------------------------------------------
018400 01  DIV-CORRENTE.
018500     03  ID-DIV-CORR           PIC  X(08).
018600     03  FILLER                PIC  X(02).
018700
018800*--------------------------------------------------------------
018900*  ACUMULADORES DE MEDIA PONDERADA -- UM PAR NUMERADOR/PESO
019000*  PARA CADA NIVEL DE QUEBRA (OBJETIVO, DEPARTAMENTO, DIVISAO).
019100*--------------------------------------------------------------
019200 01  ACM-OBJ.
019300     03  NUM-OBJ               PIC  S9(05)V9(04).
019400     03  DEN-OBJ               PIC  9(05).
019500     03  QTD-KR-OBJ            PIC  9(03)  COMP.
019600     03  FILLER                PIC  X(02).
019700 01  ACM-OBJ-RED  REDEFINES  ACM-OBJ.
019800     03  ACM-OBJ-TEXTO         PIC  X(09).
019900
020000 01  ACM-DEP.
020100     03  NUM-DEP               PIC  S9(05)V9(04).
020200     03  DEN-DEP               PIC  9(05).
020300     03  QTD-OBJ-DEP           PIC  9(03)  COMP.
020400     03  FILLER                PIC  X(02).
020500
020600 01  ACM-DIV.
020700     03  NUM-DIV               PIC  S9(05)V9(04).
020800     03  QTD-DEP-DIV           PIC  9(03)  COMP.
020900     03  FILLER                PIC  X(02).
020920
020940*--------------------------------------------------------------
020950*  ACUMULADOR DO LOTE INTEIRO (REQ-2026-045) -- SOMA DE
020960*  NOTA-DEP-FINAL DE TODOS OS DEPARTAMENTOS GRAVADOS, PARA A
020970*  MEDIA FINAL EXIBIDA NO FECHAMENTO (ROT-TOT0-00).
020980*--------------------------------------------------------------
020990 01  ACM-LOTE.
020992     03  SOMA-DEP-FINAL        PIC  S9(07)V9(04).
020994     03  FILLER                PIC  X(02).
020996
020998*--------------------------------------------------------------
020999*  CAMPOS DE EXIBICAO DA LINHA DE TOTAIS DA ROT-TOT0-00
021000*  (REQ-2026-045).
021002*--------------------------------------------------------------
021004 01  MSG-QTD-DEP               PIC  ZZ,ZZ9.
021006 01  MSG-MEDIA-DEP             PIC  Z9,9999.
021100 01  NOTA-OBJ                  PIC  S9(01)V9(04).
021200 01  NOTA-DEP-AUTO             PIC  S9(01)V9(04).
021300 01  NOTA-DEP-FINAL            PIC  S9(01)V9(04).
021400
021500*--------------------------------------------------------------
021600*  NOTAS DE AVALIACAO MANUAL DO DEPARTAMENTO CORRENTE, UMA POR
021700*  TIPO DE AVALIADOR (DIRETOR/RH/BLOCO, NESSA ORDEM), COM VISAO
021800*  EM TABELA PARA SOMA/CONTAGEM RAPIDA EM ROT-DEP0-31.
021900*--------------------------------------------------------------
022000 01  NOTA-AVL-GRUPO.
022100     03  NOTA-DIRETOR          PIC  S9(01)V9(04).
022200     03  NOTA-RH               PIC  S9(01)V9(04).
022300     03  NOTA-BLOCO            PIC  S9(01)V9(04).
022400     03  FILLER                PIC  X(02).
022500 01  NOTA-AVL-TAB  REDEFINES  NOTA-AVL-GRUPO.
022600     03  NOTA-AVL-QNT          PIC  S9(01)V9(04)  OCCURS  03.
022700     03  FILLER                PIC  X(02).
022800
022900*--------------------------------------------------------------
023000*  FLAGS DE PRESENCA DE CADA TIPO DE AVALIADOR NO DEPARTAMENTO
023100*  CORRENTE.
023200*--------------------------------------------------------------
023300 01  AVL-DEPTO.
023400     03  QTD-AVL-PRES          PIC  9(01)  COMP.
023500     03  TEM-DIRETOR           PIC  9(01)  COMP.
023600         88  HA-DIRETOR            VALUE  1.
023700     03  TEM-RH                PIC  9(01)  COMP.
023800         88  HA-RH                 VALUE  1.
023900     03  TEM-BLOCO             PIC  9(01)  COMP.
024000         88  HA-BLOCO              VALUE  1.
024100     03  FILLER                PIC  X(02).
024200
024300 01  SAIDA-DYAVCV.
024400     03  DYAVCV-VALIDA         PIC  9(01)  COMP.
024500         88  DYAVCV-E-VALIDA       VALUE  1.
024600     03  DYAVCV-NOTA           PIC  S9(01)V9(04).
024700     03  FILLER                PIC  X(02).
024800
024900 01  SAIDA-DYNVMP.
025000     03  NIVEL-DYNVMP          PIC  X(20).
025100     03  COR-DYNVMP            PIC  X(07).
025200     03  PCT-DYNVMP            PIC  9(03)V9(01).
025300     03  FILLER                PIC  X(02).
025400
025500 PROCEDURE       DIVISION.
025600
025700*==============================================================
025800*  ROT-0000-00  --  ABERTURA DE ARQUIVOS, CARGA DA TABELA DE
025900*  NIVEIS E DA TABELA DE AVALIACOES, E PRIMEIRA LEITURA DE
026000*  KRSENT.
026100*==============================================================
026200 ROT-0000-00.
026300     OPEN     INPUT         NVLENT   KRSENT   AVLENT
026400     OPEN     OUTPUT        DEPSAI   DIVSAI
026500     MOVE     ZEROS     TO  QTD-KR-LID  QTD-DEP-GRV  QTD-DIV-GRV
026600     MOVE     0         TO  SW-EOF-KRS  SW-EOF-NVL
026700     PERFORM  ROT-NVL0-00   THRU  ROT-NVL0-EXIT
026800     PERFORM  ROT-AVL0-00   THRU  ROT-AVL0-EXIT
026900     PERFORM  ROT-LKRS-00   THRU  ROT-LKRS-EXIT
027000     IF  FIM-KRS   GO  TO  ROT-FIM0-00.
027100     MOVE     KR-DIVISAO       TO  ANT-DIVISAO
027200     MOVE     KR-DEPARTO       TO  ANT-DEPARTO
027300     MOVE     KR-DEPARTO-NOME  TO  ANT-DEPARTO-NOME
027400     MOVE     KR-OBJETIVO      TO  ANT-OBJETIVO
027500     MOVE     KR-OBJETIVO-PESO TO  ANT-OBJETIVO-PESO
027600     MOVE     KR-DIVISAO       TO  ID-DIV-CORR
027700     MOVE     ZEROS     TO  ACM-OBJ  ACM-DEP  ACM-DIV
027800     GO       TO  ROT-KRS0-00.
027900
028000*==============================================================
028100*  ROT-NVL0-00  --  CARGA DA TABELA DE NIVEIS DE PONTUACAO.  SE
028200*  O ARQUIVO NVLENT VIER VAZIO, ASSUME OS 5 NIVEIS PADRAO DE
028300*  CADNVD.
028400*==============================================================
028500 ROT-NVL0-00.
028600     MOVE     ZEROS         TO  QTD-NVL
028700     READ     NVLENT
028800         AT  END  MOVE  1   TO  SW-EOF-NVL.
028900     IF  FIM-NVL   GO  TO  ROT-NVL0-20.
029000
029100 ROT-NVL0-10.
029200     ADD      1             TO  QTD-NVL
029300     SET      IDX-NVL       TO  QTD-NVL
029400     MOVE     NVL-NOME      TO  NVL-NOM-TAB (IDX-NVL)
029500     MOVE     NVL-VALOR     TO  NVL-VLR-TAB (IDX-NVL)
029600     MOVE     NVL-COR       TO  NVL-COR-TAB (IDX-NVL)
029700     MOVE     NVL-ORDEM     TO  NVL-ORD-TAB (IDX-NVL)
029800     READ     NVLENT
029900         AT  END  MOVE  1   TO  SW-EOF-NVL.
030000     IF  NAO-FIM-NVL  AND  QTD-NVL  <  10
030100         GO       TO  ROT-NVL0-10.
030200     GO       TO  ROT-NVL0-30.
030300
030400 ROT-NVL0-20.
030500     MOVE     5             TO  QTD-NVL
030600     PERFORM  ROT-NVL0-21   THRU  ROT-NVL0-29
030700         VARYING  IDX-NVL  FROM  1  BY  1
030800         UNTIL    IDX-NVL  >  5.
030900     GO       TO  ROT-NVL0-30.
031000
031100 ROT-NVL0-21.
031200     MOVE     NVL-DFT-NOME  (IDX-NVL)  TO  NVL-NOM-TAB (IDX-NVL)
031300     MOVE     NVL-DFT-VALOR (IDX-NVL)  TO  NVL-VLR-TAB (IDX-NVL)
031400     MOVE     NVL-DFT-COR   (IDX-NVL)  TO  NVL-COR-TAB (IDX-NVL)
031500     MOVE     NVL-DFT-ORDEM (IDX-NVL)  TO  NVL-ORD-TAB (IDX-NVL).
031600 ROT-NVL0-29.
031700     EXIT.
031800
031900 ROT-NVL0-30.
032000     MOVE     NVL-VLR-TAB (1)     TO  MIN-SCR-NVL
032100     MOVE     NVL-VLR-TAB (QTD-NVL)  TO  MAX-SCR-NVL.
032200 ROT-NVL0-EXIT.
032300     EXIT.
032400
032500*==============================================================
032600*  ROT-AVL0-00  --  CARGA INTEGRAL DE AVLENT PARA A TABELA
032700*  TAB-AVL.  SO INTERESSA STATUS "SUBMITTED"; O RESTO E MANTIDO
032800*  NA TABELA PARA NAO COMPLICAR A LEITURA, MAS DYAVCV DESCARTA
032900*  NA HORA DE CONVERTER (VEJA ROT-DEP0-30).
033000*==============================================================
033100 ROT-AVL0-00.
033200     MOVE     ZEROS         TO  QTD-AVL
033300     READ     AVLENT
033400         AT  END  GO  TO  ROT-AVL0-EXIT.
033500
033600 ROT-AVL0-10.
033700     IF  QTD-AVL  <  3000
033800         ADD      1             TO  QTD-AVL
033900         SET      IDX-AVL       TO  QTD-AVL
034000         MOVE     EV-ALVO           TO  ALV-AVL (IDX-AVL)
034100         MOVE     EV-TIPO-AVALIADOR TO  TAV-AVL (IDX-AVL)
034200         MOVE     EV-NOTA-NUM       TO  NUM-AVL (IDX-AVL)
034300         MOVE     EV-NOTA-LETRA     TO  LET-AVL (IDX-AVL)
034400         MOVE     EV-STATUS         TO  STA-AVL (IDX-AVL).
034500     READ     AVLENT
034600         AT  END  GO  TO  ROT-AVL0-EXIT.
034700     GO       TO  ROT-AVL0-10.
034800 ROT-AVL0-EXIT.
034900     EXIT.
035000
035100*==============================================================
035200*  ROT-LKRS-00  --  LEITURA DE UM REGISTRO DE KRSENT.
035300*==============================================================
035400 ROT-LKRS-00.
035500     READ     KRSENT
035600         AT  END  MOVE  1   TO  SW-EOF-KRS
035700         NOT  AT  END  ADD  1  TO  QTD-KR-LID.
035800 ROT-LKRS-EXIT.
035900     EXIT.
036000
036100*==============================================================
036200*  ROT-KRS0-00  --  LACO PRINCIPAL.  PARA CADA KR LIDO, TESTA AS
036300*  QUEBRAS (OBJETIVO, DEPARTAMENTO, DIVISAO) NESSA ORDEM ANTES
036400*  DE ACUMULAR O KR CORRENTE NO NOVO GRUPO.
036500*==============================================================
036600 ROT-KRS0-00.
036700     PERFORM  ROT-KRS0-10   THRU  ROT-KRS0-90
036800         UNTIL  FIM-KRS.
036900     PERFORM  ROT-OBJ0-00   THRU  ROT-OBJ0-EXIT
037000     PERFORM  ROT-DEP0-00   THRU  ROT-DEP0-EXIT
037100     PERFORM  ROT-DIV0-00   THRU  ROT-DIV0-EXIT
037200     GO       TO  ROT-FIM0-00.
037300
037400 ROT-KRS0-10.
037500     IF  KR-OBJETIVO  NOT  =  ANT-OBJETIVO
037600         PERFORM  ROT-OBJ0-00  THRU  ROT-OBJ0-EXIT.
037700     IF  KR-DEPARTO  NOT  =  ANT-DEPARTO
037800         PERFORM  ROT-DEP0-00  THRU  ROT-DEP0-EXIT.
037900     IF  KR-DIVISAO  NOT  =  ID-DIV-CORR
038000         PERFORM  ROT-DIV0-00  THRU  ROT-DIV0-EXIT
038100         MOVE     KR-DIVISAO   TO  ID-DIV-CORR.
038200     MOVE     KR-DIVISAO       TO  ANT-DIVISAO
038300     MOVE     KR-DEPARTO       TO  ANT-DEPARTO
038400     MOVE     KR-DEPARTO-NOME  TO  ANT-DEPARTO-NOME
038500     MOVE     KR-OBJETIVO      TO  ANT-OBJETIVO
038600     MOVE     KR-OBJETIVO-PESO TO  ANT-OBJETIVO-PESO.
038700
038800 ROT-KRS0-30.
038900     CALL     "DYKRSC"  USING  REG-KRS
039000                                TAB-NVL
039100                                LIM-NVL
039200                                NOTA-OBJ.
039300     IF  KR-PESO  >  0
039400         COMPUTE  NUM-OBJ  =  NUM-OBJ  +  (NOTA-OBJ  *  KR-PESO)
039500         ADD      KR-PESO   TO  DEN-OBJ
039600     ELSE
039700         ADD      NOTA-OBJ  TO  NUM-OBJ
039800         ADD      1         TO  DEN-OBJ.
039900     ADD      1         TO  QTD-KR-OBJ
040000     PERFORM  ROT-LKRS-00   THRU  ROT-LKRS-EXIT.
040100 ROT-KRS0-90.
040200     EXIT.
040300
040400*==============================================================
040500*  ROT-OBJ0-00  --  QUEBRA DE OBJETIVO.  FECHA A MEDIA PONDERADA
040600*  DOS KR DO OBJETIVO CORRENTE E SOBE O RESULTADO PARA O
040700*  ACUMULADOR DO DEPARTAMENTO, PONDERADO PELO PESO DO OBJETIVO
040800*  (KR-OBJETIVO-PESO -- TODOS OS KR DO MESMO OBJETIVO TRAZEM O
040900*  MESMO PESO, POR CONSTRUCAO DO ARQUIVO DE ORIGEM).
041000*==============================================================
041100 ROT-OBJ0-00.
041200     IF  QTD-KR-OBJ  =  0  GO  TO  ROT-OBJ0-EXIT.
041300     IF  DEN-OBJ  =  0
041400         COMPUTE  NOTA-OBJ  ROUNDED  =  NUM-OBJ  /  QTD-KR-OBJ
041500     ELSE
041600         COMPUTE  NOTA-OBJ  ROUNDED  =  NUM-OBJ  /  DEN-OBJ.
041700     IF  ANT-OBJETIVO-PESO  >  0
041800         COMPUTE  NUM-DEP  =  NUM-DEP  +
041900                      (NOTA-OBJ  *  ANT-OBJETIVO-PESO)
042000         ADD      ANT-OBJETIVO-PESO  TO  DEN-DEP
042100     ELSE
042200         ADD      NOTA-OBJ   TO  NUM-DEP
042300         ADD      1          TO  DEN-DEP.
042400     ADD      1          TO  QTD-OBJ-DEP
042500     MOVE     ZEROS      TO  ACM-OBJ.
042600 ROT-OBJ0-EXIT.
042700     EXIT.
042800
042900*==============================================================
043000*  ROT-DEP0-00  --  QUEBRA DE DEPARTAMENTO.  FECHA A NOTA
043100*  AUTOMATICA (MEDIA PONDERADA DOS OBJETIVOS), BUSCA AS
043200*  AVALIACOES MANUAIS SUBMETIDAS EM TAB-AVL, CALCULA A NOTA
043300*  FINAL PELA FORMULA DE MISTURA E GRAVA DEPSAI.
043400*==============================================================
043500 ROT-DEP0-00.
043600     IF  QTD-OBJ-DEP  =  0  GO  TO  ROT-DEP0-EXIT.
043700     IF  DEN-DEP  =  0
043800         COMPUTE  NOTA-DEP-AUTO  ROUNDED  =  NUM-DEP / QTD-OBJ-DEP
043900     ELSE
044000         COMPUTE  NOTA-DEP-AUTO  ROUNDED  =  NUM-DEP / DEN-DEP.
044100     PERFORM  ROT-DEP0-30   THRU  ROT-DEP0-40
044200     PERFORM  ROT-DEP0-50   THRU  ROT-DEP0-60
044300     MOVE     ANT-DEPARTO       TO  DEP-ID
044400     MOVE     ANT-DEPARTO-NOME  TO  DEP-NOME
044500     COMPUTE  DEP-SCORE-AUTO   ROUNDED  =  NOTA-DEP-AUTO
044600     COMPUTE  DEP-SCORE-FINAL  ROUNDED  =  NOTA-DEP-FINAL
044700     CALL     "DYNVMP"  USING  NOTA-DEP-FINAL
044800                                TAB-NVL
044900                                LIM-NVL
045000                                SAIDA-DYNVMP
045100     MOVE     NIVEL-DYNVMP      TO  DEP-NIVEL
045200     MOVE     PCT-DYNVMP        TO  DEP-PERCENT
045300     WRITE    REG-DEP
045400     ADD      1                 TO  QTD-DEP-GRV
045420     ADD      NOTA-DEP-FINAL     TO  SOMA-DEP-FINAL
045500     ADD      NOTA-DEP-AUTO      TO  NUM-DIV
045600     ADD      1                 TO  QTD-DEP-DIV
045700     MOVE     ZEROS          TO  ACM-DEP.
045800     GO       TO  ROT-DEP0-EXIT.
045900
046000*----------------------------------------------------------------
046100*  ROT-DEP0-30  --  PERCORRE TAB-AVL PROCURANDO AVALIACAO DO
046200*  DIRETOR, DO RH E DO BLOCO DE NEGOCIOS PARA O DEPARTAMENTO
046300*  CORRENTE, CONVERTENDO CADA UMA ENCONTRADA VIA DYAVCV.
046400*----------------------------------------------------------------
046500 ROT-DEP0-30.
046600     MOVE     ZEROS      TO  TEM-DIRETOR  TEM-RH  TEM-BLOCO
046700                              QTD-AVL-PRES
046800     MOVE     ZEROS      TO  NOTA-DIRETOR  NOTA-RH  NOTA-BLOCO.
046900     PERFORM  ROT-DEP0-31  THRU  ROT-DEP0-39
047000         VARYING  IDX-AVL  FROM  1  BY  1
047100         UNTIL    IDX-AVL  >  QTD-AVL.
047200 ROT-DEP0-40.
047300     EXIT.
047400
047500 ROT-DEP0-31.
047600     IF  ALV-AVL (IDX-AVL)  NOT  =  ANT-DEPARTO
047700         GO       TO  ROT-DEP0-39.
047800     MOVE     ALV-AVL (IDX-AVL)  TO  EV-ALVO
047900     MOVE     "DEPARTMENT"       TO  EV-TIPO-ALVO
048000     MOVE     TAV-AVL (IDX-AVL)  TO  EV-TIPO-AVALIADOR
048100     MOVE     NUM-AVL (IDX-AVL)  TO  EV-NOTA-NUM
048200     MOVE     LET-AVL (IDX-AVL)  TO  EV-NOTA-LETRA
048300     MOVE     STA-AVL (IDX-AVL)  TO  EV-STATUS
048400     CALL     "DYAVCV"  USING  REG-AVL
048500                                TAB-NVL
048600                                LIM-NVL
048700                                SAIDA-DYAVCV
048800     IF  NOT  DYAVCV-E-VALIDA  GO  TO  ROT-DEP0-39.
048900     EVALUATE  TRUE
049000         WHEN  EV-AVAL-DIRETOR
049100             MOVE  1  TO  TEM-DIRETOR
049200             MOVE  DYAVCV-NOTA  TO  NOTA-DIRETOR
049300         WHEN  EV-AVAL-RH
049400             MOVE  1  TO  TEM-RH
049500             MOVE  DYAVCV-NOTA  TO  NOTA-RH
049600         WHEN  EV-AVAL-BLOCO
049700             MOVE  1  TO  TEM-BLOCO
049800             MOVE  DYAVCV-NOTA  TO  NOTA-BLOCO
049900     END-EVALUATE.
050000 ROT-DEP0-39.
050100     EXIT.
050200
050300*----------------------------------------------------------------
050400*  ROT-DEP0-50  --  APLICA A FORMULA DE MISTURA CONFORME QUANTAS
050500*  AVALIACOES MANUAIS FORAM ENCONTRADAS PARA O DEPARTAMENTO.
050600*----------------------------------------------------------------
050700 ROT-DEP0-50.
050800     COMPUTE  QTD-AVL-PRES  =  TEM-DIRETOR + TEM-RH + TEM-BLOCO.
050900     EVALUATE  TRUE
051000         WHEN  QTD-AVL-PRES  =  3
051100             COMPUTE  NOTA-DEP-FINAL  ROUNDED  =
051200                 (NOTA-DEP-AUTO  *  0.40)  +
051300                 (NOTA-DIRETOR   *  0.20)  +
051400                 (NOTA-RH        *  0.20)  +
051500                 (NOTA-BLOCO     *  0.20)
051600         WHEN  QTD-AVL-PRES  =  2  AND  HA-DIRETOR  AND  HA-RH
051700             PERFORM  ROT-DEP0-55  THRU  ROT-DEP0-59
051800         WHEN  OTHER
051900             MOVE     NOTA-DEP-AUTO  TO  NOTA-DEP-FINAL
052000     END-EVALUATE.
052100 ROT-DEP0-60.
052200     EXIT.
052300
052400*----------------------------------------------------------------
052500*  ROT-DEP0-55  --  MISTURA DE 3 FONTES (AUTO + DIRETOR + RH).
052600*  SO EXISTE PARA ESSA COMBINACAO -- QUALQUER OUTRO PAR (DIRETOR+
052700*  BLOCO, RH+BLOCO) CAI EM ROT-DEP0-50/WHEN OTHER E FICA SO NA
052800*  NOTA AUTOMATICA, POIS A DOCUMENTACAO DE ORIGEM NAO DEFINE UMA
052900*  FORMULA DE MISTURA PARA ESSAS COMBINACOES.
053000*----------------------------------------------------------------
053100 ROT-DEP0-55.
053200     COMPUTE  NOTA-DEP-FINAL  ROUNDED  =
053300         (NOTA-DEP-AUTO  *  0.60)  +
053400         (NOTA-DIRETOR   *  0.20)  +
053500         (NOTA-RH        *  0.20).
053600 ROT-DEP0-59.
053700     EXIT.
053800 ROT-DEP0-EXIT.
053900     EXIT.
054000
054100*==============================================================
054200*  ROT-DIV0-00  --  QUEBRA DE DIVISAO.  MEDIA SIMPLES (PESO
054300*  IGUAL) DAS NOTAS AUTOMATICAS (NOTA-DEP-AUTO) DOS DEPARTAMENTOS
054400*  DA DIVISAO -- NAO ENTRA A MISTURA COM AVALIACAO MANUAL.  A
054500*  DOCUMENTACAO DE ORIGEM NAO DEFINE OUTRA REGRA DE PONDERACAO
054600*  PARA ESSE NIVEL, ENTAO FICA MEDIA AUTOMATICA MESMO.
054700*==============================================================
054800 ROT-DIV0-00.
054900     IF  QTD-DEP-DIV  =  0  GO  TO  ROT-DIV0-EXIT.
055000     COMPUTE  DIV-SCORE-FINAL  ROUNDED  =  NUM-DIV / QTD-DEP-DIV
055100     MOVE     ID-DIV-CORR       TO  DIV-ID
055200     MOVE     ID-DIV-CORR       TO  DIV-NOME
055300     CALL     "DYNVMP"  USING  DIV-SCORE-FINAL
055400                                TAB-NVL
055500                                LIM-NVL
055600                                SAIDA-DYNVMP
055700     MOVE     NIVEL-DYNVMP      TO  DIV-NIVEL
055800     MOVE     PCT-DYNVMP        TO  DIV-PERCENT
055900     WRITE    REG-DIV
056000     ADD      1                 TO  QTD-DIV-GRV
056100     MOVE     ZEROS             TO  ACM-DIV.
056200 ROT-DIV0-EXIT.
056300     EXIT.
056400
056500*==============================================================
056600*  ROT-FIM0-00  --  FECHAMENTO DO LOTE.  ANTES DE FECHAR OS
056650*  ARQUIVOS, EXIBE OS TOTAIS DE CONTROLE DO LOTE (REQ-2026-045).
056700*==============================================================
056800 ROT-FIM0-00.
056820     PERFORM  ROT-TOT0-00   THRU  ROT-TOT0-EXIT
056900     CLOSE    NVLENT  KRSENT  AVLENT  DEPSAI  DIVSAI
057000     GOBACK.
057020
057040*==============================================================
057060*  ROT-TOT0-00  --  TOTAIS DE CONTROLE DO LOTE (REQ-2026-045):
057080*  QUANTIDADE DE DEPARTAMENTOS GRAVADOS E MEDIA DA NOTA FINAL
057100*  (MISTURADA COM AVALIACAO MANUAL) DESSES DEPARTAMENTOS.  O
057120*  PROGRAMA NAO TEM ARQUIVO DE RELATORIO PROPRIO (DEPSAI/DIVSAI
057140*  SAO EXTRATOS DE LAYOUT FIXO, JA LIDOS PELO DY7020) -- OS
057160*  TOTAIS SAO EXIBIDOS NO CONSOLE DO JOB, IGUAL AOS DEMAIS LOTES
057180*  NOTURNOS DA GERENCIA DE METODOS.
057200*==============================================================
057220 ROT-TOT0-00.
057260     MOVE     QTD-DEP-GRV    TO  MSG-QTD-DEP
057280     IF  QTD-DEP-GRV  =  0
057300         MOVE     ZEROS         TO  MSG-MEDIA-DEP
057320     ELSE
057340         COMPUTE  MSG-MEDIA-DEP  ROUNDED  =
057360             SOMA-DEP-FINAL  /  QTD-DEP-GRV.
057380     DISPLAY  "DY7010 -- TOTAIS DO LOTE"
057400     DISPLAY  "QTD DEPARTAMENTOS GRAVADOS.: "  MSG-QTD-DEP
057420     DISPLAY  "MEDIA NOTA FINAL DOS DEPTOS: "  MSG-MEDIA-DEP.
057440 ROT-TOT0-EXIT.
057460     EXIT.
