000100*==============================================================
000200*  CADAVL.CPY  --  LEIAUTE DO ARQUIVO DE AVALIACOES MANUAIS.
000300*  UMA AVALIACAO POR LINHA; SO INTERESSAM AS DE STATUS
000400*  "SUBMITTED".  EV-NOTA-NUM TRAZ A NOTA DO DIRETOR JA NA
000500*  ESCALA DE NIVEL, OU A CONTAGEM DE ESTRELAS (1-5) DO BLOCO DE
000600*  NEGOCIOS COMO NUMERO INTEIRO -- DAI O REDEFINES EV-NOT-RED
000700*  PARA ENXERGAR A PARTE INTEIRA ISOLADA.
000800*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
000900*==============================================================
001000 01  REG-AVL.
001100     03  EV-TIPO-ALVO          PIC  X(10).
001200     03  EV-ALVO               PIC  X(08).
001300     03  EV-TIPO-AVALIADOR     PIC  X(14).
001400         88  EV-AVAL-DIRETOR        VALUE  "DIRECTOR".
001500         88  EV-AVAL-RH             VALUE  "HR".
001600         88  EV-AVAL-BLOCO          VALUE  "BUSINESS_BLOCK".
001700     03  EV-NOTA-NUM           PIC  S9(01)V9(04).
001800     03  EV-NOT-RED  REDEFINES EV-NOTA-NUM.
001900         05  EV-ESTRELAS       PIC  S9(01).
002000         05  FILLER            PIC  9(04).
002100     03  EV-NOTA-LETRA         PIC  X(01).
002200     03  EV-STATUS             PIC  X(09).
002300         88  EV-SUBMETIDA           VALUE  "SUBMITTED".
002400     03  FILLER                PIC  X(03).
