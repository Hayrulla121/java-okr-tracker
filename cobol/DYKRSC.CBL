000100 IDENTIFICATION  DIVISION.
000200*==============================================================
000300*  DYKRSC  --  MOTOR DE CALCULO DE NOTA DE RESULTADO-CHAVE (KR).
000400*  SUBROTINA CHAMADA POR DY7010 (LOTE DE CALCULO) E DY7030
000500*  (RELATORIO DE EXPORTACAO OKR) PARA TRANSFORMAR O VALOR ATUAL
000600*  DE UM KR NA NOTA DE 0,0000 A 1,0000 QUE ALIMENTA A MEDIA
000700*  PONDERADA DO OBJETIVO.
000800*
000900*  METRICA "H" (QUANTO MAIOR MELHOR) E "L" (QUANTO MENOR MELHOR)
001000*  SAO INTERPOLADAS LINEARMENTE ENTRE OS 5 PONTOS DE CORTE DO KR
001100*  (BELOW/MEETS/GOOD/VERY GOOD/EXCEPTIONAL) E AS NOTAS-ANCORA
001200*  DOS NIVEIS CARREGADOS EM TAB-NVL (CADNVD.CPY).  METRICA "Q"
001300*  (CONCEITO A-E) VAI DIRETO NA TABELA, SEM INTERPOLACAO.
001400*==============================================================
001500 PROGRAM-ID.     DYKRSC.
001600 AUTHOR.         E.SANTANA.
001700 INSTALLATION.   GERENCIA DE METODOS - SISTEMA DE METAS OKR.
001800 DATE-WRITTEN.   22/01/1996.
001900 DATE-COMPILED.
002000 SECURITY.       USO INTERNO - GERENCIA DE METODOS.
002100
002200*----------------------------------------------------------------
002300*  HISTORICO DE ALTERACOES
002400*----------------------------------------------------------------
002500*  22/01/1996  ESA  REQ-96-0031   VERSAO ORIGINAL - SOMENTE
002600*                                 METRICA "H" (POC DO PAINEL DE
002700*                                 METAS DA DIRETORIA).
002800*  14/03/1996  ESA  REQ-96-0058   INCLUIDA METRICA "L" (MENOR
002900*                                 MELHOR) - PEDIDO DA AREA DE
003000*                                 CUSTOS.
003100*  09/09/1996  JCV  REQ-96-0140   INCLUIDA METRICA "Q" (CONCEITO
003200*                                 QUALITATIVO A-E).
003300*  30/06/1998  JCV  REQ-98-0022   PISO DE 0,001 NO DENOMINADOR
003400*                                 DA INTERPOLACAO -- KR COM DOIS
003500*                                 LIMIARES IGUAIS DERRUBAVA O
003600*                                 LOTE COM SIZE ERROR.
003700*  11/12/1998  MFR  Y2K-98-011    REVISAO Y2K -- ROTINA NAO
003800*                                 MANIPULA DATA, NENHUM CAMPO
003900*                                 AAMMDD.  SEM IMPACTO. ASSINADO
004000*                                 PARA O DOSSIE DO PROJETO Y2K.
004100*  17/02/2000  MFR  REQ-2000-004  ENQUADRAMENTO NOS LIMITES
004200*                                 MIN-SCR-NVL / MAX-SCR-NVL
004300*                                 RECEBIDOS DE CADNVD -- KR FORA
004400*                                 DE FAIXA NAO ESTOURAVA MAIS A
004500*                                 NOTA PARA FORA DE 0..1.
004600*  05/08/2004  RPA  REQ-2004-091  TABELA DE ANCORAS PASSOU A VIR
004700*                                 DE TAB-NVL (ATE 10 NIVEIS) EM
004800*                                 VEZ DE CONSTANTE FIXA NO
004900*                                 PROGRAMA -- ACOMPANHA CADNVD.
005000*----------------------------------------------------------------
005100
005200 ENVIRONMENT     DIVISION.
005300 CONFIGURATION   SECTION.
005400 SPECIAL-NAMES.  C01              IS  TOP-OF-FORM
005500                  CLASS  CLS-CONCEITO IS  "A"  THRU  "E"
005600                  SWITCH UPSI-0    IS  SW-DEBUG-KRS
005700                          ON  STATUS  IS  SW-DEBUG-LIGADO
005800                          OFF STATUS  IS  SW-DEBUG-DESLIGADO.
005900
006000 DATA            DIVISION.
006100 WORKING-STORAGE SECTION.
006200
006300 77  IDX-B                         PIC  9(02)  COMP.
006400 77  IDX-A                         PIC  9(02)  COMP.
006500
006600*--------------------------------------------------------------
006700*  PONTOS DE CORTE DO KR (COPIA LOCAL, EM ORDEM CRESCENTE DE
006800*  DIFICULDADE) E VISAO EM TABELA PARA A ROTINA DE BUSCA DA
006900*  FAIXA.
007000*--------------------------------------------------------------
007100 01  WS-LIM-GRUPO.
007200     03  WS-LIM-BELOW          PIC  S9(07)V9(02).
007300     03  WS-LIM-MEETS          PIC  S9(07)V9(02).
007400     03  WS-LIM-GOOD           PIC  S9(07)V9(02).
007500     03  WS-LIM-VGOOD          PIC  S9(07)V9(02).
007600     03  WS-LIM-EXCPT          PIC  S9(07)V9(02).
007700     03  FILLER                PIC  X(02).
007800 01  WS-LIM-TAB  REDEFINES  WS-LIM-GRUPO.
007900     03  WS-LIM-QNT            PIC  S9(07)V9(02)  OCCURS  05.
008000     03  FILLER                PIC  X(02).
008100
008200*--------------------------------------------------------------
008300*  NOTAS-ANCORA DOS 5 PRIMEIROS NIVEIS DE TAB-NVL, NA MESMA
008400*  ORDEM DOS PONTOS DE CORTE ACIMA.
008500*--------------------------------------------------------------
008600 01  WS-ANC-GRUPO.
008700     03  WS-ANC-BELOW          PIC  S9(01)V9(04).
008800     03  WS-ANC-MEETS          PIC  S9(01)V9(04).
008900     03  WS-ANC-GOOD           PIC  S9(01)V9(04).
009000     03  WS-ANC-VGOOD          PIC  S9(01)V9(04).
009100     03  WS-ANC-EXCPT          PIC  S9(01)V9(04).
009200     03  FILLER                PIC  X(02).
009300 01  WS-ANC-TAB  REDEFINES  WS-ANC-GRUPO.
009400     03  WS-ANC-QNT            PIC  S9(01)V9(04)  OCCURS  05.
009500     03  FILLER                PIC  X(02).
009600
009700*--------------------------------------------------------------
009800*  VALOR ATUAL DO KR CONVERTIDO PARA NUMERICO, E VISAO DO SINAL
009900*  ISOLADO USADA NA VALIDACAO DEFENSIVA DE ROT-ENTR-00.
010000*--------------------------------------------------------------
010100 01  WS-VLR-EDIT               PIC  S9(07)V9(02).
010200 01  WS-VLR-RED   REDEFINES  WS-VLR-EDIT.
010300     03  WS-VLR-SINAL          PIC  S9(01).
010400     03  FILLER                PIC  9(08).
010500
010600 01  AUXILIARES.
010700     03  WS-DEN-QNT            PIC  S9(07)V9(04).
010800     03  WS-FRC-QNT            PIC  S9(01)V9(04).
010900     03  WS-ACHOU              PIC  9(01)  COMP.
011000         88  WS-FAIXA-ACHADA       VALUE  1.
011100         88  WS-FAIXA-NAO-ACHADA   VALUE  0.
011200     03  FILLER                PIC  X(04).
011300
011400 LINKAGE         SECTION.
011500
011600 COPY  CADKRS.CPY.
011700
011800 01  LK-TAB-NVL.
011900     03  LK-QTD-NVL            PIC  9(02)  COMP.
012000     03  LK-NVL-REG            OCCURS  01  TO  10  TIMES
012100                                DEPENDING  ON  LK-QTD-NVL.
012200         05  LK-NVL-NOM-TAB    PIC  X(20).
012300         05  LK-NVL-VLR-TAB    PIC  S9(01)V9(04).
012400         05  LK-NVL-COR-TAB    PIC  X(07).
012500         05  LK-NVL-ORD-TAB    PIC  9(02).
012600
012700 01  LK-LIM-NVL.
012800     03  LK-MIN-SCR-NVL        PIC  S9(01)V9(04).
012900     03  LK-MAX-SCR-NVL        PIC  S9(01)V9(04).
013000     03  FILLER                PIC  X(02).
013100
013200 01  LK-NOTA-KRS               PIC  S9(01)V9(04).
013300
013400 PROCEDURE       DIVISION  USING  REG-KRS
013500                                   LK-TAB-NVL
013600                                   LK-LIM-NVL
013700                                   LK-NOTA-KRS.
013800
013900*==============================================================
014000*  ROT-0000-00  --  PARAGRAFO DE ENTRADA.  MONTA AS TABELAS
014100*  LOCAIS DE LIMIARES E ANCORAS E DESVIA CONFORME O TIPO DE
014200*  METRICA DO KR.
014300*==============================================================
014400 ROT-0000-00.
014500     MOVE     KR-LIM-BELOW  TO  WS-LIM-BELOW
014600     MOVE     KR-LIM-MEETS  TO  WS-LIM-MEETS
014700     MOVE     KR-LIM-GOOD   TO  WS-LIM-GOOD
014800     MOVE     KR-LIM-VGOOD  TO  WS-LIM-VGOOD
014900     MOVE     KR-LIM-EXCEPT TO  WS-LIM-EXCPT
015000     MOVE     LK-NVL-VLR-TAB (1)  TO  WS-ANC-BELOW
015100     MOVE     LK-NVL-VLR-TAB (2)  TO  WS-ANC-MEETS
015200     MOVE     LK-NVL-VLR-TAB (3)  TO  WS-ANC-GOOD
015300     MOVE     LK-NVL-VLR-TAB (4)  TO  WS-ANC-VGOOD
015400     MOVE     LK-NVL-VLR-TAB (5)  TO  WS-ANC-EXCPT
015500     MOVE     ZEROS         TO  LK-NOTA-KRS.
015600     IF  KR-METRICA-MAIOR   GO  TO  ROT-CLCH-00.
015700     IF  KR-METRICA-MENOR   GO  TO  ROT-CLCL-00.
015800     IF  KR-METRICA-QUALIT  GO  TO  ROT-CLCQ-00.
015900     GO       TO  ROT-SAIDA-00.
016000
016100*==============================================================
016200*  ROT-CLCH-00  --  METRICA "H", QUANTO MAIOR MELHOR.  ABAIXO
016300*  DO PISO DA FAIXA "BELOW" A NOTA E ZERO; NO TETO DA FAIXA
016400*  "EXCEPTIONAL" OU ACIMA, A NOTA E A ANCORA MAXIMA.  NO MEIO,
016500*  INTERPOLACAO LINEAR ENTRE OS DOIS PONTOS DE CORTE VIZINHOS.
016600*==============================================================
016700 ROT-CLCH-00.
016800     MOVE     WS-LIM-BELOW  TO  WS-VLR-EDIT
016900     IF  KR-ATU-CONCEITO  NUMERIC
017000         MOVE     KR-VLR-ATUAL (1:9)  TO  WS-VLR-EDIT.
017100     IF  WS-VLR-EDIT  NOT  >  WS-LIM-BELOW
017200         MOVE     WS-ANC-BELOW  TO  LK-NOTA-KRS
017300         GO       TO  ROT-SAIDA-00.
017400     IF  WS-VLR-EDIT  NOT  <  WS-LIM-EXCPT
017500         MOVE     WS-ANC-EXCPT  TO  LK-NOTA-KRS
017600         GO       TO  ROT-SAIDA-00.
017700     MOVE     1             TO  IDX-B
017800     PERFORM  ROT-ACHA-00   THRU  ROT-ACHA-EXIT
017900         VARYING  IDX-B  FROM  1  BY  1
018000         UNTIL    IDX-B  =  5  OR  WS-FAIXA-ACHADA
018100             OR   (WS-VLR-EDIT  NOT  >  WS-LIM-QNT (IDX-B + 1))
018200     COMPUTE  IDX-A  =  IDX-B  +  1
018300     COMPUTE  WS-DEN-QNT  =  WS-LIM-QNT (IDX-A) - WS-LIM-QNT (IDX-B)
018400     IF  WS-DEN-QNT  <  0.001
018500         MOVE     0.001         TO  WS-DEN-QNT.
018600     COMPUTE  WS-FRC-QNT  ROUNDED  =
018700         (WS-VLR-EDIT - WS-LIM-QNT (IDX-B))  /  WS-DEN-QNT
018800     COMPUTE  LK-NOTA-KRS  ROUNDED  =
018900         WS-ANC-QNT (IDX-B)  +
019000         (WS-FRC-QNT  *  (WS-ANC-QNT (IDX-A) - WS-ANC-QNT (IDX-B)))
019100     GO       TO  ROT-SAIDA-00.
019200
019300*==============================================================
019400*  ROT-CLCL-00  --  METRICA "L", QUANTO MENOR MELHOR.  MESMA
019500*  IDEIA DE ROT-CLCH-00, MAS A COMPARACAO E INVERTIDA -- O
019600*  LIMIAR "BELOW" E O PIOR (MAIOR NUMERO) E "EXCEPTIONAL" E O
019700*  MELHOR (MENOR NUMERO).
019800*==============================================================
019900 ROT-CLCL-00.
020000     MOVE     WS-LIM-BELOW  TO  WS-VLR-EDIT
020100     IF  KR-ATU-CONCEITO  NUMERIC
020200         MOVE     KR-VLR-ATUAL (1:9)  TO  WS-VLR-EDIT.
020300     IF  WS-VLR-EDIT  NOT  <  WS-LIM-BELOW
020400         MOVE     WS-ANC-BELOW  TO  LK-NOTA-KRS
020500         GO       TO  ROT-SAIDA-00.
020600     IF  WS-VLR-EDIT  NOT  >  WS-LIM-EXCPT
020700         MOVE     WS-ANC-EXCPT  TO  LK-NOTA-KRS
020800         GO       TO  ROT-SAIDA-00.
020900     MOVE     1             TO  IDX-B
021000     PERFORM  ROT-ACHB-00   THRU  ROT-ACHB-EXIT
021100         VARYING  IDX-B  FROM  1  BY  1
021200         UNTIL    IDX-B  =  5  OR  WS-FAIXA-ACHADA
021300             OR   (WS-VLR-EDIT  NOT  <  WS-LIM-QNT (IDX-B + 1))
021400     COMPUTE  IDX-A  =  IDX-B  +  1
021500     COMPUTE  WS-DEN-QNT  =  WS-LIM-QNT (IDX-B) - WS-LIM-QNT (IDX-A)
021600     IF  WS-DEN-QNT  <  0.001
021700         MOVE     0.001         TO  WS-DEN-QNT.
021800     COMPUTE  WS-FRC-QNT  ROUNDED  =
021900         (WS-LIM-QNT (IDX-B) - WS-VLR-EDIT)  /  WS-DEN-QNT
022000     COMPUTE  LK-NOTA-KRS  ROUNDED  =
022100         WS-ANC-QNT (IDX-B)  +
022200         (WS-FRC-QNT  *  (WS-ANC-QNT (IDX-A) - WS-ANC-QNT (IDX-B)))
022300     GO       TO  ROT-SAIDA-00.
022400
022500*==============================================================
022600*  ROT-CLCQ-00  --  METRICA "Q", CONCEITO QUALITATIVO A-E.  NAO
022700*  HA INTERPOLACAO -- CADA LETRA CAI DIRETO NUMA DAS 5 ANCORAS.
022800*==============================================================
022900 ROT-CLCQ-00.
023000     EVALUATE  KR-ATU-CONCEITO
023100         WHEN   "A"          MOVE  WS-ANC-EXCPT  TO  LK-NOTA-KRS
023200         WHEN   "B"          MOVE  WS-ANC-VGOOD  TO  LK-NOTA-KRS
023300         WHEN   "C"          MOVE  WS-ANC-GOOD   TO  LK-NOTA-KRS
023400         WHEN   "D"          MOVE  WS-ANC-MEETS  TO  LK-NOTA-KRS
023500         WHEN   "E"          MOVE  WS-ANC-BELOW  TO  LK-NOTA-KRS
023600         WHEN   OTHER        MOVE  WS-ANC-BELOW  TO  LK-NOTA-KRS
023700     END-EVALUATE.
023800     GO       TO  ROT-SAIDA-00.
023900
024000*==============================================================
024100*  ROT-ACHA-00 / ROT-ACHB-00  --  MARCAM WS-ACHOU QUANDO A
024200*  ROTINA VARYING DE CIMA ENCONTRA A FAIXA CORRETA (EVITA SAIR
024300*  DO LACO SO PELO LIMITE DE IDX-B, QUE DEIXARIA IDX-B ERRADO
024400*  SE O VALOR CAIR NA ULTIMA FAIXA).
024500*==============================================================
024600 ROT-ACHA-00.
024700     MOVE     0             TO  WS-ACHOU
024800     IF  WS-VLR-EDIT  NOT  >  WS-LIM-QNT (IDX-B + 1)
024900         MOVE     1             TO  WS-ACHOU.
025000 ROT-ACHA-EXIT.
025100     EXIT.
025200
025300 ROT-ACHB-00.
025400     MOVE     0             TO  WS-ACHOU
025500     IF  WS-VLR-EDIT  NOT  <  WS-LIM-QNT (IDX-B + 1)
025600         MOVE     1             TO  WS-ACHOU.
025700 ROT-ACHB-EXIT.
025800     EXIT.
025900
026000*==============================================================
026100*  ROT-SAIDA-00  --  ENQUADRA A NOTA CALCULADA DENTRO DOS
026200*  LIMITES MIN-SCR-NVL / MAX-SCR-NVL RECEBIDOS DE CADNVD (REQ-
026300*  2000-004) E DEVOLVE O CONTROLE AO CHAMADOR.
026400*==============================================================
026500 ROT-SAIDA-00.
026600     IF  LK-NOTA-KRS  <  LK-MIN-SCR-NVL
026700         MOVE     LK-MIN-SCR-NVL  TO  LK-NOTA-KRS.
026800     IF  LK-NOTA-KRS  >  LK-MAX-SCR-NVL
026900         MOVE     LK-MAX-SCR-NVL  TO  LK-NOTA-KRS.
027000     GOBACK.
