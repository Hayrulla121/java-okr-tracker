000100 IDENTIFICATION  DIVISION.
000200*==============================================================
000300*  DY7030  --  RELATORIO DE EXPORTACAO DE OKR.  RELE KRSENT (O
000400*  MESMO ARQUIVO DE ENTRADA DE DY7010, CLASSIFICADO POR DIVISAO,
000500*  DEPARTAMENTO E OBJETIVO) E CHAMA DYKRSC DE NOVO PARA CADA KR
000600*  -- NAO APROVEITA NENHUMA SAIDA DE DY7010 -- PARA IMPRIMIR UM
000700*  RELATORIO DETALHADO COM SUBTOTAL POR OBJETIVO E QUEBRA DE
000800*  PAGINA, NO MOLDE DE DY1154.  DIFERENTE DE DY1154, NAO PASSA
000900*  PELO ARQUIVO INTERMEDIARIO DE PAGINACAO NEM POR DYIMPR -- A
001000*  SAIDA VAI DIRETO PARA O ARQUIVO OKR-REL, JA QUE ESTE RELATORIO
001100*  NAO PRECISA DE VISUALIZACAO EM TELA.
001200*==============================================================
001300 PROGRAM-ID.     DY7030.
001400 AUTHOR.         M.FONTES.
001500 INSTALLATION.   GERENCIA DE METODOS - SISTEMA DE METAS OKR.
001600 DATE-WRITTEN.   02/09/1996.
001700 DATE-COMPILED.
001800 SECURITY.       USO INTERNO - GERENCIA DE METODOS.
001900
002000*----------------------------------------------------------------
002100*  HISTORICO DE ALTERACOES
002200*----------------------------------------------------------------
002300*  02/09/1996  MFR  REQ-96-0140   VERSAO ORIGINAL.
002400*  14/10/1996  MFR  REQ-96-0155   INCLUIDO SUBTOTAL DE OBJETIVO
002500*                                 (ANTES SO LISTAVA OS KR EM
002600*                                 SEQUENCIA, SEM QUEBRA).
002700*  02/03/1998  JCV  REQ-98-0022   CABECALHO PASSOU A REPETIR O
002800*                                 NOME DA DIVISAO/DEPARTAMENTO
002900*                                 CORRENTE A CADA QUEBRA DE
003000*                                 PAGINA (ANTES SO NA 1A PAGINA).
003100*  11/12/1998  MFR  Y2K-98-011    DATA DE EMISSAO DO RELATORIO
003200*                                 PASSOU A IMPRIMIR COM ANO DE 4
003300*                                 DIGITOS.  ANTES SAIA COM 2.
003400*  17/02/2000  MFR  REQ-2000-004  TABELA DE NIVEIS PASSOU A VIR
003500*                                 DE ARQUIVO, IGUAL A DY7010 E
003600*                                 DY7020.
003700*  30/11/2006  RPA  REQ-2006-014  LIMITE DE LINHA POR PAGINA
003800*                                 SUBIU DE 55 PARA 58 (FORMULARIO
003900*                                 CONTINUO NOVO DA GRAFICA).
004000*  10/08/2026  RPA  REQ-2026-043  DETALHE SO TRAZIA KR/METRICA/
004100*                                 VLR-ATUAL/NOTA/NIVEL -- FALTAVAM
004200*                                 DEPARTAMENTO, OBJETIVO, PESO DO
004300*                                 OBJETIVO, UNIDADE E AS 5 COLUNAS
004400*                                 DE FAIXA (KR-LIM-BELOW A EXCEPT,
004500*                                 OU CONCEITO E/D/C/B/A PARA KR
004600*                                 QUALITATIVO).  NOTA PASSOU A SAIR
004700*                                 EDITADA EM 2 CASAS (Z9.99) EM VEZ
004800*                                 DE 9.9999 CRU.
004900*  10/08/2026  RPA  REQ-2026-044  RELATORIO FECHAVA SEM RODAPE --
005000*                                 INCLUIDO TOTAL DE DEPARTAMENTOS,
005100*                                 TOTAL DE KR E MEDIA DA NOTA
005200*                                 AUTOMATICA DOS DEPARTAMENTOS.
005300*  10/08/2026  RPA  REQ-2026-042  CHAMADA A DYNVMP PASSOU A ENVIAR
005400*                                 LIM-NVL (FAIXA MIN/MAX DA TABELA
005500*                                 DE NIVEIS), CONFORME NOVA
005600*                                 INTERFACE DA SUBROTINA.
005620*  10/08/2026  RPA  REQ-2026-049  RODAPE DO RELATORIO ROTULAVA A
005630*                                 MEDIA DE TOT-002 COMO "MEDIA
005640*                                 FINAL DOS DEPTOS", MAS ESTE
005650*                                 PROGRAMA NUNCA LEU AVLENT NEM
005660*                                 CHAMOU DYAVCV -- A MEDIA E SEMPRE
005670*                                 DA NOTA AUTOMATICA (SOMA-DEP-TOT),
005680*                                 NUNCA DA NOTA MISTURADA COM
005690*                                 AVALIACAO MANUAL QUE O DEPSAI DO
005695*                                 DY7010 CARREGA.  ROTULO CORRIGIDO
005696*                                 PARA "MEDIA AUTOMAT.DOS DEPTOS"
005697*                                 PARA NAO CONFUNDIR O USUARIO.
005700*----------------------------------------------------------------
005800
005900 ENVIRONMENT     DIVISION.
006000 CONFIGURATION   SECTION.
006100 SPECIAL-NAMES.  C01              IS  TOP-OF-FORM
006200                  CLASS  CLS-METR  IS  "H"  "L"  "Q"
006300                  SWITCH UPSI-0    IS  SW-DEBUG-7030
006400                          ON  STATUS  IS  SW-DEBUG-LIGADO
006500                          OFF STATUS  IS  SW-DEBUG-DESLIGADO.
006600 FILE-CONTROL.
006700
006800     SELECT      NVLENT        ASSIGN  TO  NVLENT
006900                 ORGANIZATION  IS  LINE  SEQUENTIAL
007000                 FILE          STATUS  IS  FST-NVL.
007100
007200     SELECT      KRSENT        ASSIGN  TO  KRSENT
007300                 ORGANIZATION  IS  LINE  SEQUENTIAL
007400                 FILE          STATUS  IS  FST-KRS.
007500
007600     SELECT      OKR-REL       ASSIGN  TO  OKRREL
007700                 ORGANIZATION  IS  LINE  SEQUENTIAL
007800                 FILE          STATUS  IS  FST-REL.
007900
008000 DATA            DIVISION.
008100 FILE            SECTION.
008200
008300 FD  NVLENT.
008400 COPY  CADNVL.CPY.
008500
008600 FD  KRSENT.
008700 COPY  CADKRS.CPY.
008800
008900 FD  OKR-REL.
009000 01  LIN-REL                   PIC  X(250).
009100
009200 WORKING-STORAGE SECTION.
009300
009400 77  QTD-KR-OBJ                    PIC  9(03)  COMP.
009500 77  QTD-DEP-TOT                   PIC  9(05)  COMP.
009600
009700 COPY  CADNVD.CPY.
009800
009900 01  AUXILIARES.
010000     03  FST-NVL               PIC  X(02).
010100     03  FST-KRS               PIC  X(02).
010200     03  FST-REL               PIC  X(02).
010300
010400     03  SW-EOF-NVL            PIC  9(01)  COMP.
010500         88  FIM-NVL               VALUE  1.
010600         88  NAO-FIM-NVL           VALUE  0.
010700     03  SW-EOF-KRS            PIC  9(01)  COMP.
010800         88  FIM-KRS               VALUE  1.
010900         88  NAO-FIM-KRS           VALUE  0.
011000
011100     03  QTD-KR-LID            PIC  9(06)  COMP.
011200     03  LIN-TMP               PIC  9(02)  COMP.
011300     03  PAG-TMP               PIC  9(03)  COMP.
011400     03  SW-1A-LINDEP          PIC  9(01)  COMP.
011500         88  PRIMEIRA-LINDEP       VALUE  1.
011600         88  NAO-PRIMEIRA-LINDEP   VALUE  0.
011700     03  SW-1A-LINOBJ          PIC  9(01)  COMP.
011800         88  PRIMEIRA-LINOBJ       VALUE  1.
011900         88  NAO-PRIMEIRA-LINOBJ   VALUE  0.
012000     03  SOMA-DEP-TOT          PIC  S9(05)V9(04).
012100     03  FILLER                PIC  X(04).
012200
012300 01  ACM-OBJ.
012400     03  NUM-OBJ               PIC  S9(03)V9(04).
012500     03  DEN-OBJ               PIC  S9(03)V9(04).
012600     03  FILLER                PIC  X(02).
012700 01  ACM-OBJ-RED  REDEFINES  ACM-OBJ.
012800     03  ACM-OBJ-TEXTO         PIC  X(14).
012900
013000*--------------------------------------------------------------
013100*  ACUMULADOR DA MEDIA PONDERADA DOS OBJETIVOS DO DEPARTAMENTO
013200*  CORRENTE, NO MOLDE DE ACM-DEP DE DY7010 -- AQUI SO PARA A NOTA
013300*  AUTOMATICA (ESTE RELATORIO NAO ENTRA COM AVALIACAO MANUAL) QUE
013400*  ALIMENTA O RODAPE COM A MEDIA GERAL DOS DEPARTAMENTOS
013500*  (REQ-2026-044).
013600*--------------------------------------------------------------
013700 01  ACM-DEP.
013800     03  NUM-DEP               PIC  S9(05)V9(04).
013900     03  DEN-DEP               PIC  S9(05)V9(04).
014000     03  QTD-OBJ-DEP           PIC  9(03)  COMP.
014100     03  FILLER                PIC  X(02).
014200 01  ACM-DEP-RED  REDEFINES  ACM-DEP.
014300     03  ACM-DEP-TEXTO         PIC  X(10).
014400
014500 01  NOTA-OBJ                  PIC  S9(01)V9(04).
014600 01  NOTA-DEP-AUTO             PIC  S9(01)V9(04).
014700
014800*--------------------------------------------------------------
014900*  CAMPO EDITADO USADO PARA JOGAR CADA LIMITE DE FAIXA DO KR
015000*  (KR-LIM-BELOW A KR-LIM-EXCEPT) NA COLUNA DE 12 POSICOES DO
015100*  DETALHE (REQ-2026-043).
015200*--------------------------------------------------------------
015300 01  WS-LIM-ED                 PIC  -ZZZZZZ9.99.
015400
015500 01  CHV-ANT.
015600     03  ANT-DIVISAO           PIC  X(08).
015700     03  ANT-DEPARTO           PIC  X(08).
015800     03  ANT-DEPARTO-NOME      PIC  X(30).
015900     03  ANT-OBJETIVO          PIC  X(08).
016000     03  ANT-OBJETIVO-NOME     PIC  X(30).
016100     03  ANT-OBJETIVO-PESO     PIC  9(03).
016200     03  FILLER                PIC  X(02).
016300 01  CHV-ANT-RED  REDEFINES  CHV-ANT.
016400     03  CHV-ANT-TEXTO         PIC  X(84).
016500
016600 01  NOTA-KR                   PIC  S9(01)V9(04).
016700 01  NOTA-KR-RED  REDEFINES  NOTA-KR.
016800     03  NOTA-KR-SINAL         PIC  S9(01).
016900     03  NOTA-KR-DECIMAL       PIC  9(04).
017000
017100 01  SAIDA-DYNVMP.
017200     03  NIVEL-DYNVMP          PIC  X(20).
017300     03  COR-DYNVMP            PIC  X(07).
017400     03  PCT-DYNVMP            PIC  9(03)V9(01).
017500     03  FILLER                PIC  X(02).
017600
017700 01  DTA-SYS.
017800     03  ANO-SYS               PIC  9(04).
017900     03  MES-SYS               PIC  9(02).
018000     03  DIA-SYS               PIC  9(02).
018100
018200*--------------------------------------------------------------
018300*  LINHAS DO RELATORIO -- MESMA FAMILIA CAB/DET/TOT DE DY1154,
018400*  COM O CONTEUDO TROCADO PARA A EXPORTACAO DE OKR.
018500*--------------------------------------------------------------
018600 01  CAB-001.
018700     03  FILLER                PIC  X(30)  VALUE
018800         "SISTEMA DE METAS OKR".
018900     03  FILLER                PIC  X(30)  VALUE  SPACES.
019000     03  FILLER                PIC  X(09)  VALUE  "FOLHA .:".
019100     03  PAG-CB1               PIC  9(03).
019200
019300 01  CAB-002.
019400     03  FILLER                PIC  X(52)  VALUE
019500         "RELACAO DE RESULTADOS-CHAVE E NOTAS CALCULADAS".
019600     03  FILLER                PIC  X(15)  VALUE  "EMISSAO .:".
019700     03  DTA-CB2               PIC  X(10).
019800     03  FILLER                PIC  X(03)  VALUE  SPACES.
019900
020000 01  CAB-003                   PIC  X(80)  VALUE  ALL  "-".
020100
020200 01  CAB-004.
020300     03  FILLER                PIC  X(80)  VALUE
020400         "DIVISAO .: ".
020500 01  CAB-004-RED  REDEFINES  CAB-004.
020600     03  CAB-004-ROTULO        PIC  X(11).
020700     03  CAB-004-DIVISAO       PIC  X(08).
020800     03  FILLER                PIC  X(61).
020900
021000 01  CAB-005.
021100     03  FILLER                PIC  X(80)  VALUE
021200         "DEPARTAMENTO .: ".
021300 01  CAB-005-RED  REDEFINES  CAB-005.
021400     03  CAB-005-ROTULO        PIC  X(16).
021500     03  CAB-005-DEPARTO       PIC  X(08).
021600     03  FILLER                PIC  X(01).
021700     03  CAB-005-DEPARTO-NOME  PIC  X(30).
021800     03  FILLER                PIC  X(25).
021900
022000 01  CAB-006.
022100     03  FILLER                PIC  X(80)  VALUE
022200         "OBJETIVO .:".
022300 01  CAB-006-RED  REDEFINES  CAB-006.
022400     03  CAB-006-ROTULO        PIC  X(11).
022500     03  CAB-006-OBJETIVO      PIC  X(08).
022600     03  FILLER                PIC  X(01).
022700     03  CAB-006-OBJETIVO-NOME PIC  X(30).
022800     03  FILLER                PIC  X(30).
022900
023000*--------------------------------------------------------------
023100*  CAB-007  --  CABECALHO DE COLUNAS DO DETALHE.  AS 5 CELULAS
023200*  CAB-007-NVL SAO PREENCHIDAS EM TEMPO DE EXECUCAO A PARTIR DE
023300*  NVL-NOM-TAB (ROT-NVL0-30), PARA ACOMPANHAR A TABELA DE NIVEIS
023400*  QUE ESTIVER CARREGADA -- ARQUIVO NVLENT OU OS 5 PADRAO
023500*  (REQ-2026-043).
023600*--------------------------------------------------------------
023700 01  CAB-007.
023800     03  FILLER                PIC  X(30)  VALUE  "DEPARTAMENTO".
023900     03  FILLER                PIC  X(02)  VALUE  SPACES.
024000     03  FILLER                PIC  X(30)  VALUE  "OBJETIVO".
024100     03  FILLER                PIC  X(02)  VALUE  SPACES.
024200     03  FILLER                PIC  X(04)  VALUE  "PESO".
024300     03  FILLER                PIC  X(02)  VALUE  SPACES.
024400     03  FILLER                PIC  X(40)  VALUE  "RESULTADO-CHAVE".
024500     03  FILLER                PIC  X(02)  VALUE  SPACES.
024600     03  FILLER                PIC  X(14)  VALUE  "TIPO-METRICA".
024700     03  FILLER                PIC  X(02)  VALUE  SPACES.
024800     03  FILLER                PIC  X(12)  VALUE  "VLR-ATUAL".
024900     03  FILLER                PIC  X(02)  VALUE  SPACES.
025000     03  FILLER                PIC  X(10)  VALUE  "UNIDADE".
025100     03  FILLER                PIC  X(02)  VALUE  SPACES.
025200     03  CAB-007-NVL  OCCURS  5  TIMES      PIC  X(12).
025300     03  FILLER                PIC  X(02)  VALUE  SPACES.
025400     03  FILLER                PIC  X(05)  VALUE  "NOTA".
025500     03  FILLER                PIC  X(02)  VALUE  SPACES.
025600     03  FILLER                PIC  X(20)  VALUE  "NIVEL".
025700
025800 01  CAB-008                   PIC  X(243)  VALUE  ALL  "-".
025900
026000*--------------------------------------------------------------
026100*  DET-001  --  LINHA DE DETALHE DO KR.  DEP-DT1/OBJ-DT1/PESO-DT1
026200*  SO SAEM PREENCHIDOS NA 1A LINHA DO DEPARTAMENTO/OBJETIVO
026300*  (SW-1A-LINDEP/SW-1A-LINOBJ, LIGADOS NA QUEBRA EM ROT-KRS0-10)
026400*  -- NAS DEMAIS LINHAS DO MESMO GRUPO SAEM EM BRANCO, NO MOLDE
026500*  COLUNAR PEDIDO PARA O EXPORT DE OKR (REQ-2026-043).
026600*--------------------------------------------------------------
026700 01  DET-001.
026800     03  DEP-DT1               PIC  X(30).
026900     03  FILLER                PIC  X(02)  VALUE  SPACES.
027000     03  OBJ-DT1               PIC  X(30).
027100     03  FILLER                PIC  X(02)  VALUE  SPACES.
027200     03  PESO-DT1.
027300         05  PESO-DT1-NUM      PIC  ZZ9.
027400         05  PESO-DT1-SINAL    PIC  X(01).
027450         05  FILLER            PIC  X(01).
027500     03  FILLER                PIC  X(01)  VALUE  SPACES.
027600     03  NOM-DT1               PIC  X(40).
027700     03  FILLER                PIC  X(02)  VALUE  SPACES.
027800     03  MET-DT1               PIC  X(14).
027900     03  FILLER                PIC  X(02)  VALUE  SPACES.
028000     03  VLR-DT1               PIC  X(12).
028100     03  FILLER                PIC  X(02)  VALUE  SPACES.
028200     03  UNI-DT1               PIC  X(10).
028300     03  FILLER                PIC  X(02)  VALUE  SPACES.
028400     03  LIM-DT1  OCCURS  5  TIMES         PIC  X(12).
028500     03  FILLER                PIC  X(02)  VALUE  SPACES.
028600     03  NOT-DT1               PIC  Z9.99.
028700     03  FILLER                PIC  X(02)  VALUE  SPACES.
028800     03  NVL-DT1               PIC  X(20).
028900
029000 01  TOT-001.
029100     03  FILLER                PIC  X(40)  VALUE  SPACES.
029200     03  FILLER                PIC  X(25)  VALUE
029300         "MEDIA DO OBJETIVO ..:".
029400     03  MED-TT1               PIC  9.9999.
029500     03  FILLER                PIC  X(09)  VALUE  SPACES.
029600
029700*--------------------------------------------------------------
029800*  TOT-002  --  RODAPE DO RELATORIO (REQ-2026-044): TOTAL DE
029900*  DEPARTAMENTOS, TOTAL DE RESULTADOS-CHAVE LIDOS E MEDIA DA NOTA
030000*  AUTOMATICA DOS DEPARTAMENTOS -- ESTE PROGRAMA NAO LE AVLENT
030020*  NEM CHAMA DYAVCV (VER CABECALHO), ENTAO A MEDIA DO RODAPE E A
030040*  MEDIA DE SOMA-DEP-TOT (NOTA-DEP-AUTO), NAO A NOTA FINAL
030060*  MISTURADA COM AVALIACAO MANUAL QUE O DY7010/DEPSAI CARREGA --
030080*  ROTULO CORRIGIDO PARA REFLETIR ISSO (REQ-2026-049).
030100*--------------------------------------------------------------
030200 01  TOT-002.
030300     03  FILLER                PIC  X(20)  VALUE  SPACES.
030400     03  FILLER                PIC  X(25)  VALUE
030500         "TOTAL DE DEPARTAMENTOS.:".
030600     03  TOT-DEPTOS            PIC  ZZ,ZZ9.
030700     03  FILLER                PIC  X(05)  VALUE  SPACES.
030800     03  FILLER                PIC  X(25)  VALUE
030900         "TOTAL DE RESULT-CHAVE .:".
031000     03  TOT-KRS               PIC  ZZZ,ZZ9.
031100     03  FILLER                PIC  X(05)  VALUE  SPACES.
031200     03  FILLER                PIC  X(25)  VALUE
031300         "MEDIA AUTOMAT.DOS DEPTOS:".
031400     03  TOT-MEDIA             PIC  9.9999.
031500     03  FILLER                PIC  X(09)  VALUE  SPACES.
031600
031700 PROCEDURE       DIVISION.
031800
031900*==============================================================
032000*  ROT-0000-00  --  ABERTURA, CARGA DA TABELA DE NIVEIS, PRIMEIRA
032100*  LEITURA DE KRSENT E DISPARO DA 1A PAGINA.
032200*==============================================================
032300 ROT-0000-00.
032400     OPEN     INPUT         NVLENT   KRSENT
032500     OPEN     OUTPUT        OKR-REL
032600     MOVE     ZEROS         TO  QTD-KR-LID  PAG-TMP
032700     MOVE     ZEROS         TO  QTD-DEP-TOT  SOMA-DEP-TOT
032800     MOVE     58            TO  LIN-TMP
032900     MOVE     0             TO  SW-EOF-NVL  SW-EOF-KRS
033000     MOVE     1             TO  SW-1A-LINDEP  SW-1A-LINOBJ
033100     ACCEPT   DTA-SYS       FROM  DATE  YYYYMMDD
033200     PERFORM  ROT-NVL0-00   THRU  ROT-NVL0-EXIT
033300     PERFORM  ROT-LKRS-00   THRU  ROT-LKRS-EXIT
033400     IF  FIM-KRS   GO  TO  ROT-FIM0-00.
033500     MOVE     KR-DIVISAO        TO  ANT-DIVISAO
033600     MOVE     KR-DEPARTO        TO  ANT-DEPARTO
033700     MOVE     KR-DEPARTO-NOME   TO  ANT-DEPARTO-NOME
033800     MOVE     KR-OBJETIVO       TO  ANT-OBJETIVO
033900     MOVE     KR-OBJETIVO-NOME  TO  ANT-OBJETIVO-NOME
034000     MOVE     KR-OBJETIVO-PESO  TO  ANT-OBJETIVO-PESO
034100     MOVE     ZEROS             TO  ACM-OBJ  ACM-DEP  QTD-KR-OBJ
034200     GO       TO  ROT-KRS0-00.
034300
034400*==============================================================
034500*  ROT-NVL0-00  --  MESMA CARGA DE TABELA DE NIVEIS DE DY7010 E
034600*  DY7020 -- ARQUIVO NVLENT SE VIER PREENCHIDO, SENAO OS 5
034700*  NIVEIS PADRAO DE CADNVD.
034800*==============================================================
034900 ROT-NVL0-00.
035000     MOVE     ZEROS         TO  QTD-NVL
035100     READ     NVLENT
035200         AT  END  MOVE  1   TO  SW-EOF-NVL.
035300     IF  FIM-NVL   GO  TO  ROT-NVL0-20.
035400
035500 ROT-NVL0-10.
035600     ADD      1             TO  QTD-NVL
035700     SET      IDX-NVL       TO  QTD-NVL
035800     MOVE     NVL-NOME      TO  NVL-NOM-TAB (IDX-NVL)
035900     MOVE     NVL-VALOR     TO  NVL-VLR-TAB (IDX-NVL)
036000     MOVE     NVL-COR       TO  NVL-COR-TAB (IDX-NVL)
036100     MOVE     NVL-ORDEM     TO  NVL-ORD-TAB (IDX-NVL)
036200     READ     NVLENT
036300         AT  END  MOVE  1   TO  SW-EOF-NVL.
036400     IF  NAO-FIM-NVL  AND  QTD-NVL  <  10
036500         GO       TO  ROT-NVL0-10.
036600     GO       TO  ROT-NVL0-EXIT.
036700
036800 ROT-NVL0-20.
036900     MOVE     5             TO  QTD-NVL
037000     PERFORM  ROT-NVL0-21   THRU  ROT-NVL0-29
037100         VARYING  IDX-NVL  FROM  1  BY  1
037200         UNTIL    IDX-NVL  >  5.
037300     GO       TO  ROT-NVL0-EXIT.
037400
037500 ROT-NVL0-21.
037600     MOVE     NVL-DFT-NOME  (IDX-NVL)  TO  NVL-NOM-TAB (IDX-NVL)
037700     MOVE     NVL-DFT-VALOR (IDX-NVL)  TO  NVL-VLR-TAB (IDX-NVL)
037800     MOVE     NVL-DFT-COR   (IDX-NVL)  TO  NVL-COR-TAB (IDX-NVL)
037900     MOVE     NVL-DFT-ORDEM (IDX-NVL)  TO  NVL-ORD-TAB (IDX-NVL).
038000 ROT-NVL0-29.
038100     EXIT.
038200 ROT-NVL0-EXIT.
038300     MOVE     NVL-VLR-TAB (1)        TO  MIN-SCR-NVL
038400     MOVE     NVL-VLR-TAB (QTD-NVL)  TO  MAX-SCR-NVL
038500     PERFORM  ROT-NVL0-30   THRU  ROT-NVL0-39
038600         VARYING  IDX-NVL  FROM  1  BY  1
038700         UNTIL    IDX-NVL  >  5.
038800
038900*----------------------------------------------------------------
039000*  ROT-NVL0-30  --  PREENCHE UMA CELULA DO CABECALHO DE COLUNAS
039100*  (CAB-007-NVL) COM O NOME DO NIVEL DA POSICAO, OU EM BRANCO SE
039200*  A TABELA CARREGADA TIVER MENOS DE 5 NIVEIS (REQ-2026-043).
039300*----------------------------------------------------------------
039400 ROT-NVL0-30.
039500     IF  IDX-NVL  NOT  >  QTD-NVL
039600         MOVE     NVL-NOM-TAB (IDX-NVL)  TO  CAB-007-NVL (IDX-NVL)
039700     ELSE
039800         MOVE     SPACES                 TO  CAB-007-NVL (IDX-NVL).
039900 ROT-NVL0-39.
040000     EXIT.
040100
040200*==============================================================
040300*  ROT-LKRS-00  --  LEITURA DE UM REGISTRO DE KRSENT.
040400*==============================================================
040500 ROT-LKRS-00.
040600     READ     KRSENT
040700         AT  END  MOVE  1   TO  SW-EOF-KRS
040800         NOT  AT  END  ADD  1  TO  QTD-KR-LID.
040900 ROT-LKRS-EXIT.
041000     EXIT.
041100
041200*==============================================================
041300*  ROT-KRS0-00  --  LACO PRINCIPAL.  A CADA QUEBRA DE OBJETIVO
041400*  FECHA O SUBTOTAL DO OBJETIVO ANTERIOR ANTES DE IMPRIMIR O
041500*  DETALHE DO KR CORRENTE.
041600*==============================================================
041700 ROT-KRS0-00.
041800     PERFORM  ROT-KRS0-10   THRU  ROT-KRS0-90
041900         UNTIL  FIM-KRS.
042000     PERFORM  ROT-OBJ0-00   THRU  ROT-OBJ0-EXIT
042100     PERFORM  ROT-DEP0-00   THRU  ROT-DEP0-EXIT
042200     GO       TO  ROT-FIM0-00.
042300
042400 ROT-KRS0-10.
042500     IF  KR-OBJETIVO   NOT  =  ANT-OBJETIVO
042600         PERFORM  ROT-OBJ0-00  THRU  ROT-OBJ0-EXIT
042700         MOVE     1                 TO  SW-1A-LINOBJ.
042800     IF  KR-DEPARTO    NOT  =  ANT-DEPARTO
042900         PERFORM  ROT-DEP0-00  THRU  ROT-DEP0-EXIT
043000         MOVE     1                 TO  SW-1A-LINDEP.
043100     MOVE     KR-DIVISAO        TO  ANT-DIVISAO
043200     MOVE     KR-DEPARTO        TO  ANT-DEPARTO
043300     MOVE     KR-DEPARTO-NOME   TO  ANT-DEPARTO-NOME
043400     MOVE     KR-OBJETIVO       TO  ANT-OBJETIVO
043500     MOVE     KR-OBJETIVO-NOME  TO  ANT-OBJETIVO-NOME
043600     MOVE     KR-OBJETIVO-PESO  TO  ANT-OBJETIVO-PESO
043700     MOVE     ZEROS             TO  ACM-OBJ  QTD-KR-OBJ.
043800     CALL     "DYKRSC"  USING  REG-KRS  TAB-NVL  LIM-NVL  NOTA-KR
043900     CALL     "DYNVMP"  USING  NOTA-KR  TAB-NVL  LIM-NVL  SAIDA-DYNVMP
044000     PERFORM  ROT-DET0-00   THRU  ROT-DET0-EXIT
044100     ADD      NOTA-KR       TO  NUM-OBJ
044200     ADD      1             TO  DEN-OBJ  QTD-KR-OBJ
044300     PERFORM  ROT-LKRS-00   THRU  ROT-LKRS-EXIT.
044400 ROT-KRS0-90.
044500     EXIT.
044600
044700*==============================================================
044800*  ROT-DET0-00  --  IMPRIME UMA LINHA DE DETALHE DO KR CORRENTE,
044900*  QUEBRANDO A PAGINA ANTES SE NECESSARIO.  DEPARTAMENTO, OBJETIVO
045000*  E PESO SO SAEM PREENCHIDOS NA 1A LINHA DO GRUPO (REQ-2026-043).
045100*==============================================================
045200 ROT-DET0-00.
045300     IF  LIN-TMP  NOT  <  58
045400         PERFORM  ROT-CAB0-00  THRU  ROT-CAB0-EXIT.
045500     MOVE     SPACES        TO  DET-001
045600     IF  PRIMEIRA-LINDEP
045700         MOVE     ANT-DEPARTO-NOME  TO  DEP-DT1
045800         MOVE     0                 TO  SW-1A-LINDEP.
045900     IF  PRIMEIRA-LINOBJ
046000         MOVE     ANT-OBJETIVO-NOME TO  OBJ-DT1
046100         MOVE     ANT-OBJETIVO-PESO TO  PESO-DT1-NUM
046200         MOVE     "%"               TO  PESO-DT1-SINAL
046300         MOVE     0                 TO  SW-1A-LINOBJ.
046400     MOVE     KR-NOME       TO  NOM-DT1
046500     PERFORM  ROT-DET0-30   THRU  ROT-DET0-39
046600     MOVE     KR-VLR-ATUAL  TO  VLR-DT1
046700     MOVE     KR-UNIDADE    TO  UNI-DT1
046800     PERFORM  ROT-DET0-50   THRU  ROT-DET0-59
046900     COMPUTE  NOT-DT1  ROUNDED  =  NOTA-KR
047000     MOVE     NIVEL-DYNVMP  TO  NVL-DT1
047100     WRITE    LIN-REL       FROM  DET-001
047200     ADD      1             TO  LIN-TMP.
047300 ROT-DET0-EXIT.
047400     EXIT.
047500
047600*----------------------------------------------------------------
047700*  ROT-DET0-30  --  MONTA O TEXTO DO TIPO DE METRICA (MAIOR MELHOR/
047800*  MENOR MELHOR/QUALITATIVA) PARA A COLUNA MET-DT1 (REQ-2026-043).
047900*----------------------------------------------------------------
048000 ROT-DET0-30.
048100     EVALUATE  TRUE
048200         WHEN  KR-METRICA-MAIOR
048300             MOVE  "MAIOR MELHOR"   TO  MET-DT1
048400         WHEN  KR-METRICA-MENOR
048500             MOVE  "MENOR MELHOR"   TO  MET-DT1
048600         WHEN  KR-METRICA-QUALIT
048700             MOVE  "QUALITATIVA"    TO  MET-DT1
048800         WHEN  OTHER
048900             MOVE  SPACES           TO  MET-DT1
049000     END-EVALUATE.
049100 ROT-DET0-39.
049200     EXIT.
049300
049400*----------------------------------------------------------------
049500*  ROT-DET0-50  --  PREENCHE AS 5 COLUNAS DE FAIXA DO KR (LIM-DT1).
049600*  PARA KR QUANTITATIVO (H/L) SAI O VALOR EDITADO DE CADA LIMITE
049700*  (KR-LIM-BELOW A KR-LIM-EXCEPT); PARA KR QUALITATIVO (Q) SAEM OS
049800*  CONCEITOS FIXOS E/D/C/B/A, NESSA ORDEM (REQ-2026-043).
049900*----------------------------------------------------------------
050000 ROT-DET0-50.
050100     IF  KR-METRICA-QUALIT
050200         MOVE  "E"            TO  LIM-DT1 (1)
050300         MOVE  "D"            TO  LIM-DT1 (2)
050400         MOVE  "C"            TO  LIM-DT1 (3)
050500         MOVE  "B"            TO  LIM-DT1 (4)
050600         MOVE  "A"            TO  LIM-DT1 (5)
050700     ELSE
050800         MOVE  KR-LIM-BELOW   TO  WS-LIM-ED
050900         MOVE  WS-LIM-ED      TO  LIM-DT1 (1)
051000         MOVE  KR-LIM-MEETS   TO  WS-LIM-ED
051100         MOVE  WS-LIM-ED      TO  LIM-DT1 (2)
051200         MOVE  KR-LIM-GOOD    TO  WS-LIM-ED
051300         MOVE  WS-LIM-ED      TO  LIM-DT1 (3)
051400         MOVE  KR-LIM-VGOOD   TO  WS-LIM-ED
051500         MOVE  WS-LIM-ED      TO  LIM-DT1 (4)
051600         MOVE  KR-LIM-EXCEPT  TO  WS-LIM-ED
051700         MOVE  WS-LIM-ED      TO  LIM-DT1 (5).
051800 ROT-DET0-59.
051900     EXIT.
052000
052100*==============================================================
052200*  ROT-OBJ0-00  --  FECHA O SUBTOTAL (MEDIA SIMPLES) DO OBJETIVO
052300*  CORRENTE E SOBE O RESULTADO PARA O ACUMULADOR DO DEPARTAMENTO,
052400*  PONDERADO PELO PESO DO OBJETIVO (ANT-OBJETIVO-PESO), NO MOLDE
052500*  DE ROT-OBJ0-00 DE DY7010.  OBJETIVO SEM NENHUM KR IMPRESSO
052600*  (QUEBRA NA PRIMEIRA LEITURA) NAO GERA LINHA DE SUBTOTAL.
052700*==============================================================
052800 ROT-OBJ0-00.
052900     IF  QTD-KR-OBJ  =  0  GO  TO  ROT-OBJ0-EXIT.
053000     IF  LIN-TMP  NOT  <  58
053100         PERFORM  ROT-CAB0-00  THRU  ROT-CAB0-EXIT.
053200     COMPUTE  NOTA-OBJ  ROUNDED  =  NUM-OBJ  /  DEN-OBJ
053300     MOVE     SPACES        TO  TOT-001
053400     MOVE     NOTA-OBJ      TO  MED-TT1
053500     WRITE    LIN-REL       FROM  TOT-001
053600     ADD      1             TO  LIN-TMP
053700     MOVE     SPACES        TO  LIN-REL
053800     WRITE    LIN-REL
053900     ADD      1             TO  LIN-TMP
054000     IF  ANT-OBJETIVO-PESO  >  0
054100         COMPUTE  NUM-DEP  =  NUM-DEP  +
054200                      (NOTA-OBJ  *  ANT-OBJETIVO-PESO)
054300         ADD      ANT-OBJETIVO-PESO  TO  DEN-DEP
054400     ELSE
054500         ADD      NOTA-OBJ   TO  NUM-DEP
054600         ADD      1          TO  DEN-DEP.
054700     ADD      1          TO  QTD-OBJ-DEP.
054800 ROT-OBJ0-EXIT.
054900     EXIT.
055000
055100*==============================================================
055200*  ROT-DEP0-00  --  QUEBRA DE DEPARTAMENTO.  FECHA A NOTA
055300*  AUTOMATICA (MEDIA PONDERADA DOS OBJETIVOS) DO DEPARTAMENTO
055400*  CORRENTE E ACUMULA NO TOTALIZADOR GERAL DO RODAPE (REQ-2026-
055500*  044).  DEPARTAMENTO SEM NENHUM OBJETIVO FECHADO NAO ENTRA NA
055600*  MEDIA GERAL.
055700*==============================================================
055800 ROT-DEP0-00.
055900     IF  QTD-OBJ-DEP  =  0  GO  TO  ROT-DEP0-EXIT.
056000     IF  DEN-DEP  =  0
056100         COMPUTE  NOTA-DEP-AUTO  ROUNDED  =  NUM-DEP / QTD-OBJ-DEP
056200     ELSE
056300         COMPUTE  NOTA-DEP-AUTO  ROUNDED  =  NUM-DEP / DEN-DEP.
056400     ADD      NOTA-DEP-AUTO   TO  SOMA-DEP-TOT
056500     ADD      1               TO  QTD-DEP-TOT
056600     MOVE     ZEROS           TO  ACM-DEP.
056700 ROT-DEP0-EXIT.
056800     EXIT.
056900
057000*==============================================================
057100*  ROT-CAB0-00  --  IMPRIME O CABECALHO DE UMA NOVA PAGINA, COM
057200*  A DIVISAO/DEPARTAMENTO/OBJETIVO CORRENTES REPETIDOS (REQ-98-
057300*  0009).
057400*==============================================================
057500 ROT-CAB0-00.
057600     ADD      1             TO  PAG-TMP
057700     MOVE     PAG-TMP       TO  PAG-CB1
057800     MOVE     DTA-SYS       TO  DTA-CB2
057900     WRITE    LIN-REL       FROM  CAB-001
058000     WRITE    LIN-REL       FROM  CAB-002
058100     WRITE    LIN-REL       FROM  CAB-003
058200     MOVE     ANT-DIVISAO   TO  CAB-004-DIVISAO
058300     WRITE    LIN-REL       FROM  CAB-004
058400     MOVE     ANT-DEPARTO       TO  CAB-005-DEPARTO
058500     MOVE     ANT-DEPARTO-NOME  TO  CAB-005-DEPARTO-NOME
058600     WRITE    LIN-REL       FROM  CAB-005
058700     MOVE     ANT-OBJETIVO       TO  CAB-006-OBJETIVO
058800     MOVE     ANT-OBJETIVO-NOME  TO  CAB-006-OBJETIVO-NOME
058900     WRITE    LIN-REL       FROM  CAB-006
059000     WRITE    LIN-REL       FROM  CAB-007
059100     WRITE    LIN-REL       FROM  CAB-008
059200     MOVE     9             TO  LIN-TMP.
059300 ROT-CAB0-EXIT.
059400     EXIT.
059500
059600*==============================================================
059700*  ROT-FIM0-00  --  FECHAMENTO DO LOTE.  ANTES DE FECHAR OS
059800*  ARQUIVOS, GRAVA O RODAPE COM OS TOTAIS GERAIS (REQ-2026-044).
059900*==============================================================
060000 ROT-FIM0-00.
060100     PERFORM  ROT-TOT0-00   THRU  ROT-TOT0-EXIT
060200     CLOSE    NVLENT  KRSENT  OKR-REL
060300     GOBACK.
060400
060500*==============================================================
060600*  ROT-TOT0-00  --  RODAPE DO RELATORIO: TOTAL DE DEPARTAMENTOS,
060700*  TOTAL DE RESULTADOS-CHAVE LIDOS E MEDIA DA NOTA AUTOMATICA DOS
060800*  DEPARTAMENTOS (REQ-2026-044).
060900*==============================================================
061000 ROT-TOT0-00.
061100     MOVE     SPACES         TO  TOT-002
061200     MOVE     QTD-DEP-TOT    TO  TOT-DEPTOS
061300     MOVE     QTD-KR-LID     TO  TOT-KRS
061400     IF  QTD-DEP-TOT  =  0
061500         MOVE     ZEROS          TO  TOT-MEDIA
061600     ELSE
061700         COMPUTE  TOT-MEDIA  ROUNDED  =  SOMA-DEP-TOT / QTD-DEP-TOT.
061800     WRITE    LIN-REL        FROM  TOT-002.
061900 ROT-TOT0-EXIT.
062000     EXIT.
