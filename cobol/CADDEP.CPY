000100*==============================================================
000200*  CADDEP.CPY  --  LEIAUTE DO ARQUIVO DE SAIDA DE PONTUACAO DE
000300*  DEPARTAMENTO.  UM REGISTRO POR DEPARTAMENTO PROCESSADO NO
000400*  LOTE DE CALCULO (DY7010).  DEP-SCORES-TAB REDEFINE O PAR
000500*  AUTOMATICO/FINAL COMO TABELA PARA PASSAR PELA MESMA ROTINA
000600*  DE MAPEAMENTO DE NIVEL DUAS VEZES SEM DUPLICAR CODIGO.
000700*  ARQ-2024-0114-ADM  15/03/2024  LEIAUTE ORIGINAL
000800*==============================================================
000900 01  REG-DEP.
001000     03  DEP-ID                PIC  X(08).
001100     03  DEP-NOME              PIC  X(30).
001200     03  DEP-SCORES.
001300         05  DEP-SCORE-AUTO    PIC  S9(01)V9(02).
001400         05  DEP-SCORE-FINAL   PIC  S9(01)V9(02).
001500     03  DEP-SCORES-TAB REDEFINES DEP-SCORES.
001600         05  DEP-SCORE-TAB     PIC  S9(01)V9(02)  OCCURS  02.
001700     03  DEP-NIVEL             PIC  X(20).
001800     03  DEP-PERCENT           PIC  9(03)V9(01).
001900     03  FILLER                PIC  X(04).
